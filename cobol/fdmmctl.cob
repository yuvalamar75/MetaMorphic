000100*   Fd For The Control Parameter File.
000200* 04/01/26 rp  - Created.
000300 fd  Control-File.
000400 01  Control-File-Line        pic x(80).
