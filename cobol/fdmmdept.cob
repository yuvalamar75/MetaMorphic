000100*   Fd For The Department Input Dataset (FILE2).
000200* 04/01/26 rp  - Created.
000300 fd  Dept-File.
000400 01  Dept-File-Line            pic x(60).
