000100*   Fd For The Final Consolidated Output File.
000200* 04/01/26 rp  - Created.
000300 fd  Output-File.
000400 01  Output-File-Line          pic x(100).
