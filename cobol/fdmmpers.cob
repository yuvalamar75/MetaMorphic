000100*   Fd For The Person Master Input Dataset (FILE1).
000200*   Header row + data rows, comma delimited - see 1000-LOAD-
000300*   DATASET in mm200 for the unstring of PM-Person-Record.
000400* 04/01/26 rp  - Created.
000500 fd  Person-File.
000600 01  Person-File-Line          pic x(60).
