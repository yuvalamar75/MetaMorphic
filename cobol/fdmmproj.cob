000100*   Fd For The Project Input Dataset (FILE3).
000200* 04/01/26 rp  - Created.
000300 fd  Project-File.
000400 01  Project-File-Line         pic x(60).
