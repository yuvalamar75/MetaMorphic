000100*   Fd For The Dynamically Named Intermediate Step File.
000200* 04/01/26 rp  - Created.
000300 fd  Step-File.
000400 01  Step-File-Line            pic x(100).
