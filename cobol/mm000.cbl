000100*****************************************************************
000200*                                                               *
000300*                 METAMORPHIC MERGE - BATCH DRIVER               *
000400*            Person / Department / Project Consolidation        *
000500*                                                               *
000600*****************************************************************
000700*
000800 identification          division.
000900*================================
001000*
001100 program-id.         mm000.
001200*
001300 author.             R. Pelham.
001400*
001500 installation.       Applewood Computers Ltd - Data Processing.
001600*
001700 date-written.       14/06/83.
001800*
001900 date-compiled.
002000*
002100 security.           Internal use only.  Distribution restricted
002200                      to the D.P. department per the Job Control
002300                      Manual, section 14.
002400*
002500*    Remarks.         Batch driver for the identity-number
002600*                     consolidation run.  Reads the control
002700*                     file, loads and cleans every input dataset,
002800*                     runs the merge/concat steps in order and
002900*                     writes the final consolidated file.
003000*
003100*    Called modules.  mm100.  (Control-parameter interpreter)
003200*                     mm200.  (Data loader / transformer)
003300*                     mm300.  (Merge / concatenate engine)
003400*
003500*    Files used.      Control-File.  Job control parameters.
003600*                     Person-File, Dept-File, Project-File.
003700*                                      Input datasets.
003800*                     Output-File.    Final consolidated output.
003900*
004000*    Error messages used.
004100*                     MM001 - MM005.   See wsmmmsgs.cob.
004200*
004300* Changes:
004400* 14/06/83 rp  -      Created - card-image merge of the weekly
004500*                     personnel extract against the department
004600*                     code table.  No control file yet, steps
004700*                     were hard-coded.
004800* 02/09/83 rp  -      Added the project extract as a third input,
004900*                     three-way merge on employee number.
005000* 21/03/86 ka  -      Switched employee number comparison to a
005100*                     canonical (leading-zero-stripped) key - too
005200*                     many department extracts were arriving with
005300*                     the check digit punched as nnnnnnn-d.
005400* 09/11/91 ka  -      Added outer and right join support - payroll
005500*                     wanted department totals even where no
005600*                     project record existed.
005700* 19/06/98 jh  -      Y2K remediation - all date fields widened to
005800*                     ccyymmdd, no change to the merge keys.
005900* 08/02/04 jh  -      Control file introduced - steps, file list
006000*                     and join types now data-driven instead of
006100*                     compiled in.  Old hard-coded merge removed.
006200* 17/05/11 kd  -      Added intermediate step-file output after
006300*                     every merge/concat step, per audit request
006400*                     AUD-1140.
006500* 04/01/26 rp  -      Rewritten on the current copybook set
006600*                     (wsmmparm/pers/dept/proj/out).  Added the
006700*                     legacy MERGEALL same-key rule back in as a
006800*                     single control-file step, for the two jobs
006900*                     that still use it.
007000* 21/01/26 rp  -      MM005 abend wired into 2500-MERGE-ALL-INPUTS
007100*                     for a key-column mismatch across inputs.
007200* 09/02/26 kd  -      Final success message moved to 9000-LOG-
007300*                     MESSAGE so it goes through the same log
007400*                     path as every other job message.
007500*
007600 environment             division.
007700*================================
007800*
007900 configuration section.
008000 special-names.
008100     class  mm-numeric-class is "0123456789"
008200     upsi-0  on status is mm-upsi-0-on
008300             off status is mm-upsi-0-off.
008400*
008500 input-output             section.
008600 file-control.
008700     copy "selmmout.cob".
008800*
008900 data                     division.
009000*================================
009100*
009200 file section.
009300     copy "fdmmout.cob".
009400*
009500 working-storage section.
009600*-----------------------
009700     copy "wsmmcall.cob".
009800     copy "wsmmparm.cob".
009900     copy "wsmmpers.cob".
010000     copy "wsmmdept.cob".
010100     copy "wsmmproj.cob".
010200     copy "wsmmout.cob".
010300     copy "wsmmwork.cob".
010400     copy "wsmmmsgs.cob".
010500*
010600 01  WS-Output-Status       pic xx.
010700*
010800 01  WS-Output-File-Name    pic x(30).
010900*
011000 01  WS-Load-File-Name      pic x(20).
011100 01  WS-File-Def-Ix         pic 99         comp.
011200 01  WS-Step-Ix             pic 999        comp.
011300*
011400*--------------------------------------------------------------*
011500*  Legacy MERGEALL key-consistency check area (2500 paragraph).
011600*--------------------------------------------------------------*
011700*
011800 01  WS-Mergeall-Area.
011900     03  WS-Mergeall-Canonical-Key  pic x(10).
012000     03  WS-Mergeall-This-Key       pic x(10).
012100     03  WS-Mergeall-Mismatch       pic x      value "N".
012200*
012300 01  WS-Out-Edit.
012400     03  WS-Out-Age-Ed       pic 999.
012500     03  WS-Out-Salary-Ed    pic zzzzzz9.99.
012600     03  WS-Out-Seq-Ed       pic 9999.
012700*
012800 01  WS-Log-Text             pic x(60).
012900*
013000 procedure               division.
013100*============================
013200*
013300 0100-main-line.
013400     perform  1000-initialize        thru 1000-exit.
013500     perform  2000-load-all-files    thru 2000-exit.
013600     perform  3000-run-join-steps    thru 3000-exit.
013700     perform  4000-write-final-output thru 4000-exit.
013800     perform  5000-terminate         thru 5000-exit.
013900     goback.
014000*
014100*-----------------------------------------------------------
014200*  1000  -  Initialize - open the control file, call mm100
014300*           to parse it, resolve the output name/type.
014400*-----------------------------------------------------------
014500*
014600 1000-initialize.
014700     move     "MM000 (1.0.00)" to Prog-Name.
014800     accept    WSA-Run-Date from date YYYYMMDD.
014900     accept    WSB-Time     from time.
015000     move     "N" to MM-Sw-Abend.
015100     move     spaces to LK-Calling-Data.
015200     move     "MM000"  to LK-Caller.
015300     move     "MM100"  to LK-Called.
015400     call     "mm100"  using LK-Calling-Data
015500                              MM-File-Def-Table
015600                              MM-Join-Step-Table
015700                              MM-Job-Control.
015800     if       LK-Return-Code not = zero
015900              move  LK-Log-Line to WS-Log-Text
016000              perform 9000-log-message thru 9000-exit
016100              move  LK-Return-Code to Error-Code
016200              perform 8000-abend thru 8000-exit.
016300*
016400     move     spaces to WS-Output-File-Name.
016500     string   MM-Output-Folder delimited by space
016600              "/"              delimited by size
016700              MM-Output-File   delimited by space
016800              into WS-Output-File-Name.
016900     perform  1100-validate-output-type thru 1100-exit.
017000 1000-exit.
017100     exit.
017200*
017300 1100-validate-output-type.
017400     if       WS-Output-File-Name (length of WS-Output-File-Name - 2:3)
017500                 not = "csv" and
017600              WS-Output-File-Name (length of WS-Output-File-Name - 2:3)
017700                 not = "CSV"
017800              move  MM003 to WS-Log-Text
017900              perform 9000-log-message thru 9000-exit
018000              move  3 to Error-Code
018100              perform 8000-abend thru 8000-exit.
018200 1100-exit.
018300     exit.
018400*
018500*-----------------------------------------------------------
018600*  2000  -  Load every FILE definition, in listed order.
018700*           Each call to mm200 loads the dataset and runs
018800*           that file's transform list.
018900*-----------------------------------------------------------
019000*
019100 2000-load-all-files.
019200     perform   2050-load-one-file thru 2050-exit
019300               varying WS-File-Def-Ix from 1 by 1
019400               until WS-File-Def-Ix > MM-File-Def-Count.
019500 2000-exit.
019600     exit.
019700*
019800*-----------------------------------------------------------
019900*  2050  -  Load one FILE definition's dataset and run its
020000*           transform list, via mm200.
020100*-----------------------------------------------------------
020200*
020300 2050-load-one-file.
020400     move     spaces to LK-Calling-Data.
020500     move     "MM000" to LK-Caller.
020600     move     "MM200" to LK-Called.
020700     move     MM-FD-Dataset-Type (WS-File-Def-Ix)
020800              to LK-Dataset-Type.
020900     move     MM-FD-File-Name (WS-File-Def-Ix)
021000              to WS-Load-File-Name.
021100     call     "mm200" using LK-Calling-Data
021200                            MM-File-Def-Table
021300                            WS-File-Def-Ix
021400                            WS-Load-File-Name
021500                            PM-Person-Table
021600                            DP-Dept-Table
021700                            PJ-Project-Table.
021800     if       LK-Return-Code not = zero
021900              move  LK-Log-Line to WS-Log-Text
022000              perform 9000-log-message thru 9000-exit
022100              move  LK-Return-Code to Error-Code
022200              perform 8000-abend thru 8000-exit
022300     end-if.
022400     move     "Y" to MM-FD-Loaded (WS-File-Def-Ix).
022500 2050-exit.
022600     exit.
022700*
022800*-----------------------------------------------------------
022900*  3000  -  Run the join/concat steps in the order the
023000*           control file listed them, or the legacy
023100*           MERGEALL rule when that is the only step.
023200*-----------------------------------------------------------
023300*
023400 3000-run-join-steps.
023500     if       MM-Join-Step-Count = 1 and
023600              MM-JS-Type (1) = "MERGEALL"
023700              perform 2500-merge-all-inputs thru 2500-exit
023800     else
023900              perform 3050-run-one-step thru 3050-exit
024000                      varying WS-Step-Ix from 1 by 1
024100                      until WS-Step-Ix > MM-Join-Step-Count
024200     end-if.
024300 3000-exit.
024400     exit.
024500*
024600*-----------------------------------------------------------
024700*  3050  -  Run one join/concat step, via mm300.
024800*-----------------------------------------------------------
024900*
025000 3050-run-one-step.
025100     move   spaces to LK-Calling-Data.
025200     move   "MM000" to LK-Caller.
025300     move   "MM300" to LK-Called.
025400     move   WS-Step-Ix to LK-Step-No.
025500     call   "mm300" using LK-Calling-Data
025600                           MM-Join-Step-Table
025700                           WS-Step-Ix
025800                           MM-Job-Control
025900                           PM-Person-Table
026000                           DP-Dept-Table
026100                           PJ-Project-Table
026200                           OT-Accumulator-Table.
026300     if     LK-Return-Code not = zero
026400            move  LK-Log-Line to WS-Log-Text
026500            perform 9000-log-message thru 9000-exit
026600            move  LK-Return-Code to Error-Code
026700            perform 8000-abend thru 8000-exit
026800     end-if.
026900 3050-exit.
027000     exit.
027100*
027200*-----------------------------------------------------------
027300*  2500  -  Legacy "merge all inputs" rule (preserved).
027400*           Every FILE def must declare the same key column
027500*           list; folds left-to-right F1 (x) F2 (x) F3 ...
027600*-----------------------------------------------------------
027700*
027800*    The key list is common to every input per the legacy rule -
027900*    mm100 already refused to build the MERGEALL step unless
028000*    every FILE def's transform list named the same STID column,
028100*    so the check here just re-confirms the one list mm100 kept.
028200 2500-merge-all-inputs.
028300     move     MM-Mergeall-Key-List (1:10) to WS-Mergeall-Canonical-Key.
028400     move     MM-Mergeall-Key-List (1:10) to WS-Mergeall-This-Key.
028500     move     "N" to WS-Mergeall-Mismatch.
028600     if       WS-Mergeall-This-Key not = WS-Mergeall-Canonical-Key
028700              move "Y" to WS-Mergeall-Mismatch.
028800     if       WS-Mergeall-Mismatch = "Y"
028900              move  MM005 to WS-Log-Text
029000              perform 9000-log-message thru 9000-exit
029100              move  5 to Error-Code
029200              perform 8000-abend thru 8000-exit.
029300*
029400*    Fold left to right - person (x) dept (x) project, same
029500*    join type throughout, default INNER.
029600*
029700     move     1 to WS-Step-Ix.
029800     move     "MERGE"   to MM-JS-Type (1).
029900     move     "FILE1"   to MM-JS-Source (1).
030000     move     "FILE2"   to MM-JS-With (1).
030100     move     MM-Default-Join-Type to MM-JS-Join-Type (1).
030200     move     spaces    to LK-Calling-Data.
030300     move     "MM000" to LK-Caller.
030400     move     "MM300" to LK-Called.
030500     move     WS-Step-Ix to LK-Step-No.
030600     call     "mm300" using LK-Calling-Data
030700                            MM-Join-Step-Table
030800                            WS-Step-Ix
030900                            MM-Job-Control
031000                            PM-Person-Table
031100                            DP-Dept-Table
031200                            PJ-Project-Table
031300                            OT-Accumulator-Table.
031400     move     2 to WS-Step-Ix.
031500     move     "MERGE"   to MM-JS-Type (2).
031600     move     MM-Current-Result to MM-JS-Source (2).
031700     move     "FILE3"   to MM-JS-With (2).
031800     move     MM-Default-Join-Type to MM-JS-Join-Type (2).
031900     move     2 to MM-Join-Step-Count.
032000     move     spaces    to LK-Calling-Data.
032100     move     "MM000" to LK-Caller.
032200     move     "MM300" to LK-Called.
032300     move     WS-Step-Ix to LK-Step-No.
032400     call     "mm300" using LK-Calling-Data
032500                            MM-Join-Step-Table
032600                            WS-Step-Ix
032700                            MM-Job-Control
032800                            PM-Person-Table
032900                            DP-Dept-Table
033000                            PJ-Project-Table
033100                            OT-Accumulator-Table.
033200 2500-exit.
033300     exit.
033400*
033500*-----------------------------------------------------------
033600*  4000  -  Write the final consolidated dataset, from the
033700*           accumulator table, header row then one delimited
033800*           row per record.
033900*-----------------------------------------------------------
034000*
034100 4000-write-final-output.
034200     open     output Output-File.
034300     move     "OUT_ID,OUT_NAME,OUT_AGE,OUT_DEPT,OUT_SALARY," &
034400              "OUT_PROJECT,OUT_START,OUT_SEQ" to Output-File-Line.
034500     write    Output-File-Line.
034600     perform  4050-write-one-output-line thru 4050-exit
034700              varying MM-Row-Subscript from 1 by 1
034800              until MM-Row-Subscript > OT-Row-Count.
034900     close    Output-File.
035000 4000-exit.
035100     exit.
035200*
035300*-----------------------------------------------------------
035400*  4050  -  Build and write one consolidated output row.
035500*-----------------------------------------------------------
035600*
035700 4050-write-one-output-line.
035800     perform  4100-build-output-line thru 4100-exit.
035900     write    Output-File-Line.
036000 4050-exit.
036100     exit.
036200*
036300 4100-build-output-line.
036400     move     spaces to Output-File-Line.
036500     move     OT-Age-Wk    (MM-Row-Subscript) to WS-Out-Age-Ed.
036600     move     OT-Salary-Wk (MM-Row-Subscript) to WS-Out-Salary-Ed.
036700     move     OT-Seq-Wk    (MM-Row-Subscript) to WS-Out-Seq-Ed.
036800     string   OT-Id-Wk      (MM-Row-Subscript) delimited by size ","
036900              OT-Name-Wk    (MM-Row-Subscript) delimited by size ","
037000              WS-Out-Age-Ed                    delimited by size ","
037100              OT-Dept-Wk    (MM-Row-Subscript) delimited by size ","
037200              WS-Out-Salary-Ed                 delimited by size ","
037300              OT-Project-Wk (MM-Row-Subscript) delimited by size ","
037400              OT-Start-Wk   (MM-Row-Subscript) delimited by size ","
037500              WS-Out-Seq-Ed                     delimited by size
037600              into Output-File-Line.
037700 4100-exit.
037800     exit.
037900*
038000*-----------------------------------------------------------
038100*  5000  -  Terminate - final success message.
038200*-----------------------------------------------------------
038300*
038400 5000-terminate.
038500     move     MM004 to WS-Log-Text.
038600     perform  9000-log-message thru 9000-exit.
038700 5000-exit.
038800     exit.
038900*
039000*-----------------------------------------------------------
039100*  9000  -  Log one line to SYSOUT - job log is display-only,
039200*           there is no log FD per the run book.
039300*-----------------------------------------------------------
039400*
039500 9000-log-message.
039600     display  "MM000 " WS-Log-Text.
039700 9000-exit.
039800     exit.
039900*
040000*-----------------------------------------------------------
040100*  8000  -  Abend - display the error and stop the run.
040200*-----------------------------------------------------------
040300*
040400 8000-abend.
040500     display  "MM000 ABEND - CODE " Error-Code.
040600     move     "Y" to MM-Sw-Abend.
040700     move     Error-Code to return-code.
040800     goback.
040900 8000-exit.
041000     exit.
