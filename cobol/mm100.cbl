000100*****************************************************************
000200*                                                               *
000300*            METAMORPHIC MERGE - CONTROL FILE INTERPRETER       *
000400*                                                               *
000500*****************************************************************
000600*
000700 identification          division.
000800*================================
000900*
001000 program-id.         mm100.
001100*
001200 author.             R. Pelham.
001300*
001400 installation.       Applewood Computers Ltd - Data Processing.
001500*
001600 date-written.       02/09/83.
001700*
001800 date-compiled.
001900*
002000 security.           Internal use only.  See Job Control Manual,
002100                      section 14.
002200*
002300*    Remarks.         Reads the control parameter file and builds
002400*                     the file-definition, transform and join-
002500*                     step tables mm000 drives the rest of the
002600*                     run from.
002700*
002800*    Called by.       mm000.
002900*
003000*    Files used.      Control-File.  Job control parameters.
003100*
003200*    Error messages used.
003300*                     MM001, MM002, MM003, MM005.
003400*
003500* Changes:
003600* 02/09/83 rp  -      Created - read a fixed 3-card set (FILE1,
003700*                     FILE2, FILE3) from a card deck image, no
003800*                     real parsing, positions were fixed.
003900* 21/03/86 ka  -      Added the transform-list cards per file.
004000* 08/02/04 jh  -      Introduced CT-Type/CT-Name/CT-Detail free
004100*                     layout and the JOIN/CONCAT step cards -
004200*                     this is where the old fixed-card reader
004300*                     was thrown away.
004400* 11/01/26 rp  -      CT-Detail widened to 60, REDEFINES added
004500*                     per CT-Type instead of hand-unstringing
004600*                     CT-Detail in each build paragraph.
004700* 25/01/26 rp  -      Added 5000-BUILD-MERGEALL for the legacy
004800*                     same-key rule, and the MM005 key-mismatch
004900*                     abend check while the cards are still in
005000*                     hand (cheaper than catching it in mm000).
005100* 02/02/26 rp  -      FILE line no longer carries its own
005200*                     transform list - added CT-Type XFORM and
005300*                     2500-BUILD-XFORM, matched back to the
005400*                     owning FILE-DEF entry by CT-Name.
005500* 13/02/26 rp  -      AUD-1140 item 8 - unnamed JOIN cards were
005600*                     all defaulting to the one literal JOIN_STEP,
005700*                     which mm300 would have collided on for any
005800*                     run with two or more unnamed merges.  The
005900*                     default now carries the step number -
006000*                     JOIN_STEPn.
006100*
006200 environment             division.
006300*================================
006400*
006500 configuration section.
006600 special-names.
006700     class  mm-alpha-class is "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
006800     upsi-1  on status is mm-upsi-1-on
006900             off status is mm-upsi-1-off.
007000*
007100 input-output             section.
007200 file-control.
007300     copy "selmmctl.cob".
007400*
007500 data                     division.
007600*================================
007700*
007800 file section.
007900     copy "fdmmctl.cob".
008000*
008100 working-storage section.
008200*-----------------------
008300     copy "wsmmparm.cob".
008400     copy "wsmmwork.cob".
008500     copy "wsmmmsgs.cob".
008600*
008700 01  WS-Ctl-Status           pic xx.
008800 01  WS-Eof-Switch           pic x      value "N".
008900 01  WS-Mergeall-Seen        pic x      value "N".
009000*
009100 01  WS-Xform-Area.
009200     03  WS-Xform-Ix         pic 9      comp.
009300     03  WS-FD-Find-Ix       pic 99     comp.
009400     03  WS-FD-Found         pic x      value "N".
009500*
009600 01  WS-Step-No-Ed           pic 999.
009700*
009800 linkage section.
009900*===============
010000*
010100 01  LK-Calling-Data.
010200     03  LK-Called        pic x(8).
010300     03  LK-Caller        pic x(8).
010400     03  LK-Return-Code   pic 99        comp.
010500     03  LK-Dataset-Type  pic 9.
010600     03  LK-Step-No       pic 999       comp.
010700     03  LK-Log-Line      pic x(80).
010800 01  LK-File-Def-Table.
010900     03  LK-File-Def-Count   pic 99         comp.
011000     03  LK-File-Def occurs 10.
011100         05  LK-FD-Name          pic x(12).
011200         05  LK-FD-Dataset-Type  pic 9.
011300         05  LK-FD-File-Name     pic x(20).
011400         05  LK-FD-Loaded        pic x.
011500         05  LK-FD-Xform-Cnt      pic 9          comp.
011600         05  LK-FD-Xform occurs 5.
011700             07  LK-FD-Xform-Op      pic x(4).
011800             07  LK-FD-Xform-Detail  pic x(46).
011900 01  LK-Join-Step-Table.
012000     03  LK-Join-Step-Count  pic 999        comp.
012100     03  LK-Join-Step occurs 50.
012200         05  LK-JS-Type          pic x(7).
012300         05  LK-JS-Source        pic x(12).
012400         05  LK-JS-With          pic x(12).
012500         05  LK-JS-Left-Key      pic x(10).
012600         05  LK-JS-Right-Key     pic x(10).
012700         05  LK-JS-Join-Type     pic x(5).
012800         05  LK-JS-Output-Name   pic x(12).
012900         05  LK-JS-Concat-List   pic x(60).
013000 01  LK-Job-Control.
013100     03  LK-Default-Join-Type   pic x(5).
013200     03  LK-Current-Result      pic x(12).
013300     03  LK-Output-Folder       pic x(30).
013400     03  LK-Output-File         pic x(30).
013500     03  LK-Mergeall-Key-List   pic x(40).
013600     03  filler                 pic x(11).
013700*
013800 procedure               division using LK-Calling-Data
013900                                       LK-File-Def-Table
014000                                       LK-Join-Step-Table
014100                                       LK-Job-Control.
014200*===============================================
014300*
014400 0100-main-line.
014500     perform  1000-read-control-file thru 1000-exit.
014600     move     zero           to LK-Return-Code.
014700     move     "MM100"        to LK-Caller.
014800     goback.
014900*
015000*-----------------------------------------------------------
015100*  1000  -  Open the control file, read every line, dispatch
015200*           on CT-Type.  Missing/empty file and unparseable
015300*           lines are hard abends per the run book.
015400*-----------------------------------------------------------
015500*
015600 1000-read-control-file.
015700     move     zero to LK-File-Def-Count.
015800     move     zero to LK-Join-Step-Count.
015900     move     "INNER" to LK-Default-Join-Type.
016000     open     input Control-File.
016100     if       WS-Ctl-Status not = "00"
016200              move  MM001 to LK-Log-Line
016300              move  1     to LK-Return-Code
016400              go to 1000-exit.
016500     perform   1050-read-one-line thru 1050-exit
016600               until WS-Eof-Switch = "Y".
016700     close    Control-File.
016800     if       LK-File-Def-Count = zero
016900              move  MM002 to LK-Log-Line
017000              move  2     to LK-Return-Code
017100              go to 1000-exit.
017200 1000-exit.
017300     exit.
017400*
017500*-----------------------------------------------------------
017600*  1050  -  Read one control card, dispatch it, abend on a
017700*           bad card per run book rule.
017800*-----------------------------------------------------------
017900*
018000 1050-read-one-line.
018100     read     Control-File into CT-Parameter-Record
018200              at end move "Y" to WS-Eof-Switch
018300     end-read.
018400     if       WS-Eof-Switch not = "Y"
018500              perform 1500-dispatch-one-line thru 1500-exit
018600              if    LK-Return-Code not = zero
018700                    close Control-File
018800                    go to 1000-exit
018900              end-if
019000     end-if.
019100 1050-exit.
019200     exit.
019300*
019400 1500-dispatch-one-line.
019500     evaluate CT-Type
019600         when "FILE"
019700              perform 2000-build-file-def     thru 2000-exit
019800         when "XFORM"
019900              perform 2500-build-xform         thru 2500-exit
020000         when "JOIN"
020100              perform 4000-build-join-step     thru 4000-exit
020200         when "CONCAT"
020300              perform 4500-build-concat-step    thru 4500-exit
020400         when "MERGEALL"
020500              perform 5000-build-mergeall       thru 5000-exit
020600         when "OUTPUT"
020700              perform 6000-build-output-def     thru 6000-exit
020800         when other
020900              move  MM002 to LK-Log-Line
021000              move  2     to LK-Return-Code
021100     end-evaluate.
021200 1500-exit.
021300     exit.
021400*
021500*-----------------------------------------------------------
021600*  2000  -  FILE card - register a dataset name, its physical
021700*           type and the transform list that rides with it.
021800*-----------------------------------------------------------
021900*
022000 2000-build-file-def.
022100     add      1 to LK-File-Def-Count.
022200     move     CT-Name            to LK-FD-Name (LK-File-Def-Count).
022300     move     CT-File-Dataset-No to LK-FD-Dataset-Type (LK-File-Def-Count).
022400     move     CT-File-Name       to LK-FD-File-Name (LK-File-Def-Count).
022500     move     "N"                to LK-FD-Loaded (LK-File-Def-Count).
022600     move     zero               to LK-FD-Xform-Cnt (LK-File-Def-Count).
022700 2000-exit.
022800     exit.
022900*
023000*-----------------------------------------------------------
023100*  2500  -  XFORM card - one transformation step, matched back
023200*           to its FILE-DEF entry by CT-Name.  The first STID
023300*           card seen anywhere is also kept as the legacy
023400*           MERGEALL key list, in case this run ends in a
023500*           MERGEALL card rather than JOIN cards.
023600*-----------------------------------------------------------
023700*
023800 2500-build-xform.
023900     move     "N" to WS-FD-Found.
024000     perform  2510-test-one-file-def thru 2510-exit
024100              varying WS-FD-Find-Ix from 1 by 1
024200              until WS-FD-Find-Ix > LK-File-Def-Count
024300              or    WS-FD-Found = "Y".
024400     if       WS-FD-Found not = "Y"
024500              move  MM002 to LK-Log-Line
024600              move  2     to LK-Return-Code
024700              go to 2500-exit.
024800     subtract 1 from WS-FD-Find-Ix.
024900     add      1 to LK-FD-Xform-Cnt (WS-FD-Find-Ix).
025000     move     LK-FD-Xform-Cnt (WS-FD-Find-Ix) to WS-Xform-Ix.
025100     move     CT-Xform-Op     to LK-FD-Xform-Op (WS-FD-Find-Ix, WS-Xform-Ix).
025200     move     CT-Xform-Param  to LK-FD-Xform-Detail (WS-FD-Find-Ix, WS-Xform-Ix).
025300     if       CT-Xform-Op = "STID" and LK-Mergeall-Key-List = spaces
025400              move CT-Xstid-Column to LK-Mergeall-Key-List (1:10).
025500 2500-exit.
025600     exit.
025700*
025800*-----------------------------------------------------------
025900*  2510  -  Test one FILE-DEF table entry for the XFORM card's
026000*           CT-Name.
026100*-----------------------------------------------------------
026200*
026300 2510-test-one-file-def.
026400     if       LK-FD-Name (WS-FD-Find-Ix) = CT-Name
026500              move "Y" to WS-FD-Found
026600     end-if.
026700 2510-exit.
026800     exit.
026900*
027000*-----------------------------------------------------------
027100*  4000  -  JOIN card - one MERGE step.
027200*-----------------------------------------------------------
027300*
027400 4000-build-join-step.
027500     add      1 to LK-Join-Step-Count.
027600     move     "MERGE"          to LK-JS-Type (LK-Join-Step-Count).
027700     move     CT-Join-Source   to LK-JS-Source (LK-Join-Step-Count).
027800     move     CT-Join-With     to LK-JS-With (LK-Join-Step-Count).
027900     move     CT-Join-Left-Key to LK-JS-Left-Key (LK-Join-Step-Count).
028000     move     CT-Join-Right-Key to LK-JS-Right-Key (LK-Join-Step-Count).
028100     if       CT-Join-Type = spaces
028200              move LK-Default-Join-Type to LK-JS-Join-Type (LK-Join-Step-Count)
028300     else
028400              move CT-Join-Type to LK-JS-Join-Type (LK-Join-Step-Count)
028500     end-if.
028600     if       CT-Name = spaces
028700              move  LK-Join-Step-Count to WS-Step-No-Ed
028800              string "JOIN_STEP"   delimited by size
028900                     WS-Step-No-Ed  delimited by size
029000                     into LK-JS-Output-Name (LK-Join-Step-Count)
029100     else
029200              move  CT-Name to LK-JS-Output-Name (LK-Join-Step-Count)
029300     end-if.
029400 4000-exit.
029500     exit.
029600*
029700*-----------------------------------------------------------
029800*  4500  -  CONCAT card - one row-append step.
029900*-----------------------------------------------------------
030000*
030100 4500-build-concat-step.
030200     add      1 to LK-Join-Step-Count.
030300     move     "CONCAT"          to LK-JS-Type (LK-Join-Step-Count).
030400     move     CT-Concat-List    to LK-JS-Concat-List (LK-Join-Step-Count).
030500     move     CT-Name           to LK-JS-Output-Name (LK-Join-Step-Count).
030600 4500-exit.
030700     exit.
030800*
030900*-----------------------------------------------------------
031000*  5000  -  MERGEALL card - legacy same-key multi-table merge.
031100*           Only one is allowed per run; checked here so a bad
031200*           control file never gets as far as mm000.
031300*-----------------------------------------------------------
031400*
031500 5000-build-mergeall.
031600     if       WS-Mergeall-Seen = "Y"
031700              move  MM002 to LK-Log-Line
031800              move  2     to LK-Return-Code
031900              go to 5000-exit.
032000     move     "Y"               to WS-Mergeall-Seen.
032100     add      1 to LK-Join-Step-Count.
032200     move     "MERGEALL"        to LK-JS-Type (LK-Join-Step-Count).
032300     move     CT-Mergeall-Key-List to LK-Mergeall-Key-List.
032400     if       CT-Mergeall-Type = spaces
032500              move LK-Default-Join-Type to LK-JS-Join-Type (LK-Join-Step-Count)
032600     else
032700              move CT-Mergeall-Type to LK-JS-Join-Type (LK-Join-Step-Count)
032800     end-if.
032900 5000-exit.
033000     exit.
033100*
033200*-----------------------------------------------------------
033300*  6000  -  OUTPUT card - final folder/file name, validated
033400*           for a supported extension back in mm000 1100.
033500*-----------------------------------------------------------
033600*
033700 6000-build-output-def.
033800     move     CT-Output-Folder to LK-Output-Folder.
033900     move     CT-Output-File   to LK-Output-File.
034000 6000-exit.
034100     exit.
