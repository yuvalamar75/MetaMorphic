000100*****************************************************************
000200*                                                               *
000300*              METAMORPHIC MERGE - DATA LOADER / TRANSFORMER    *
000400*                                                               *
000500*****************************************************************
000600*
000700 identification          division.
000800*================================
000900*
001000 program-id.         mm200.
001100*
001200 author.             K. Anand.
001300*
001400 installation.       Applewood Computers Ltd - Data Processing.
001500*
001600 date-written.       21/03/86.
001700*
001800 date-compiled.
001900*
002000 security.           Internal use only.  See Job Control Manual,
002100                      section 14.
002200*
002300*    Remarks.         Loads one input dataset (person, dept or
002400*                     project, by LK-Dataset-Type) into its
002500*                     working table and runs that dataset's
002600*                     transformation list, in listed order.
002700*
002800*    Called by.       mm000.
002900*
003000*    Files used.      Person-File, Dept-File, Project-File.
003100*
003200*    Error messages used.
003300*                     MM101 - MM108.
003400*
003500* Changes:
003600* 21/03/86 ka  -      Created - loaded the department extract
003700*                     only, fixed column positions, no transform
003800*                     list (that was still hard-coded in mm000).
003900* 09/11/91 ka  -      Added the project extract load.  Canonical
004000*                     key work moved here from mm000 so both
004100*                     legacy merge steps saw the same key.
004200* 19/06/98 jh  -      Y2K remediation - PJ-Start widened to hold
004300*                     a full ccyy-mm-dd date, no format change.
004400* 08/02/04 jh  -      Transform list made data-driven - 3100/
004500*                     3200/3300/3400/3500 replace five separate
004600*                     hard-coded cleanup paragraphs.
004700* 14/01/26 rp  -      Canonicalisation split out to a shared
004800*                     3150 routine so all three datasets use the
004900*                     identical dash-strip/leading-zero rule.
005000* 02/02/26 rp  -      Reads the transform list through the
005100*                     CT-Xform-Param REDEFINES views instead of
005200*                     a private copy in this program - one less
005300*                     place the parameter shapes can drift apart.
005400* 06/02/26 rp  -      Added 9000-LOG-MESSAGE - rows loaded per
005500*                     file and rows kept/dropped by filter_rows/
005600*                     drop_duplicates now go to the job log, per
005700*                     audit request AUD-1140 follow-up.
005800* 18/02/26 rp  -      AUD-1140 item 9 - 3450/3460/3470 were
005900*                     bumping MM-Rows-Dropped once per matching
006000*                     pair-comparison, not once per row actually
006100*                     dropped - a group of 3+ identical rows in
006200*                     LAST or NONE keep-mode inflated the logged
006300*                     drop count because the earlier row in the
006400*                     pair got re-counted every time a later
006500*                     duplicate was compared against it.  Each
006600*                     branch now only moves "N" and bumps the
006700*                     counter when the row's own Selected flag is
006800*                     still "Y" - one count per row, however many
006900*                     pairs it turns up in.
007000*
007100 environment             division.
007200*================================
007300*
007400 configuration section.
007500 special-names.
007600     class  mm-numeric-class is "0123456789"
007700     upsi-2  on status is mm-upsi-2-on
007800             off status is mm-upsi-2-off.
007900*
008000 input-output             section.
008100 file-control.
008200     copy "selmmpers.cob".
008300     copy "selmmdept.cob".
008400     copy "selmmproj.cob".
008500*
008600 data                     division.
008700*================================
008800*
008900 file section.
009000     copy "fdmmpers.cob".
009100     copy "fdmmdept.cob".
009200     copy "fdmmproj.cob".
009300*
009400 working-storage section.
009500*-----------------------
009600     copy "wsmmparm.cob".
009700     copy "wsmmwork.cob".
009800     copy "wsmmmsgs.cob".
009900*
010000 01  WS-Person-Status        pic xx.
010100 01  WS-Dept-Status          pic xx.
010200 01  WS-Project-Status       pic xx.
010300*
010400 01  WS-Person-File-Name     pic x(20).
010500 01  WS-Dept-File-Name       pic x(20).
010600 01  WS-Project-File-Name    pic x(20).
010700*
010800 01  WS-Hdr-Switch           pic x      value "N".
010900*
011000 01  WS-Age-Edit             pic 9(3).
011100 01  WS-Salary-Edit          pic 9(7).99.
011200*
011300 01  WS-Xform-Ix2            pic 9      comp.
011400 01  WS-Col-Ix               pic 9      comp.
011500 01  WS-Filt-Ix              pic 9      comp.
011600 01  WS-Filt-Match           pic x      value "N".
011700 01  WS-Col-Found            pic x      value "N".
011800 01  WS-Filt-Col-Value       pic x(20).
011900*
012000 01  WS-Sort-Key-Table.
012100     03  WS-Sort-Key occurs 500.
012200         05  WS-Sort-Key-Slot occurs 3  pic x(10).
012300 01  WS-Sort-Key-Edit            pic 9(7).99.
012400 01  WS-Sort-Key-Swap            pic x(30).
012500*
012600 01  WS-Dup-Area.
012700     03  WS-Dup-Ix1          pic 9(4)   comp.
012800     03  WS-Dup-Ix2          pic 9(4)   comp.
012900     03  WS-Dup-Same         pic x      value "N".
013000*
013100 01  WS-Sort-Area.
013200     03  WS-Sort-Ix1         pic 9(4)   comp.
013300     03  WS-Sort-Ix2         pic 9(4)   comp.
013400     03  WS-Sort-Swap        pic x      value "N".
013500*
013600 01  WS-Group-Area.
013700     03  WS-Group-Same       pic x      value "N".
013800     03  WS-Group-Seq-Ctr    pic 9(4)   comp.
013900*
014000*--------------------------------------------------------------*
014100*  Generic row swap area - big enough for the widest of the
014200*  three working rows (project, 58 bytes).  Used by 3450/3550's
014300*  insertion-sort style row moves.
014400*--------------------------------------------------------------*
014500*
014600 01  WS-Row-Swap             pic x(60).
014700*
014800*--------------------------------------------------------------*
014900*  Job-log work area - run book AUD-1140 calls for per-file row
015000*  counts after load and transform, and rows dropped by filters/
015100*  dedup, on the job log.  9000 below is this program's own
015200*  DISPLAY paragraph, separate from the LK-Log-Line abend path.
015300*--------------------------------------------------------------*
015400*
015500 01  WS-Log-Text              pic x(60).
015600 01  WS-Log-Count-Ed          pic zzzz9.
015700 01  WS-Log-Count-Ed2         pic zzzz9.
015800*
015900 linkage section.
016000*===============
016100*
016200 01  LK-Calling-Data.
016300     03  LK-Called        pic x(8).
016400     03  LK-Caller        pic x(8).
016500     03  LK-Return-Code   pic 99        comp.
016600     03  LK-Dataset-Type  pic 9.
016700     03  LK-Step-No       pic 999       comp.
016800     03  LK-Log-Line      pic x(80).
016900 01  LK-File-Def-Table.
017000     03  LK-File-Def-Count   pic 99         comp.
017100     03  LK-File-Def occurs 10.
017200         05  LK-FD-Name          pic x(12).
017300         05  LK-FD-Dataset-Type  pic 9.
017400         05  LK-FD-File-Name     pic x(20).
017500         05  LK-FD-Loaded        pic x.
017600         05  LK-FD-Xform-Cnt     pic 9          comp.
017700         05  LK-FD-Xform occurs 5.
017800             07  LK-FD-Xform-Op      pic x(4).
017900             07  LK-FD-Xform-Detail  pic x(46).
018000 01  LK-File-Def-Ix       pic 99          comp.
018100 01  LK-Load-File-Name    pic x(20).
018200     copy "wsmmpers.cob".
018300     copy "wsmmdept.cob".
018400     copy "wsmmproj.cob".
018500*
018600 procedure               division using LK-Calling-Data
018700                                       LK-File-Def-Table
018800                                       LK-File-Def-Ix
018900                                       LK-Load-File-Name
019000                                       PM-Person-Table
019100                                       DP-Dept-Table
019200                                       PJ-Project-Table.
019300*===============================================
019400*
019500 0100-main-line.
019600     move     zero to LK-Return-Code.
019700     evaluate LK-Dataset-Type
019800         when 1
019900              move  LK-Load-File-Name to WS-Person-File-Name
020000              perform 1100-load-person thru 1100-exit
020100         when 2
020200              move  LK-Load-File-Name to WS-Dept-File-Name
020300              perform 1200-load-dept   thru 1200-exit
020400         when 3
020500              move  LK-Load-File-Name to WS-Project-File-Name
020600              perform 1300-load-project thru 1300-exit
020700         when other
020800              move  MM102 to LK-Log-Line
020900              move  102   to LK-Return-Code
021000     end-evaluate.
021100     if       LK-Return-Code = zero
021200              perform 3000-run-transforms thru 3000-exit.
021300     move     "MM200" to LK-Caller.
021400     goback.
021500*
021600*-----------------------------------------------------------
021700*  1100  -  Load the person master dataset (FILE1).
021800*-----------------------------------------------------------
021900*
022000 1100-load-person.
022100     move     "N" to MM-Sw-Eof.
022200     move     zero to PM-Row-Count.
022300     open     input Person-File.
022400     if       WS-Person-Status not = "00"
022500              move  MM101 to LK-Log-Line
022600              move  101   to LK-Return-Code
022700              go to 1100-exit.
022800     move     "N" to WS-Hdr-Switch.
022900     perform   1105-read-one-person-line thru 1105-exit
023000               until MM-Sw-Eof = "Y".
023100     close    Person-File.
023200     move     PM-Row-Count to WS-Log-Count-Ed.
023300     string   "PERSON ROWS LOADED " delimited by size
023400              WS-Log-Count-Ed      delimited by size
023500              into WS-Log-Text.
023600     perform  9000-log-message thru 9000-exit.
023700 1100-exit.
023800     exit.
023900*
024000 1105-read-one-person-line.
024100     read     Person-File into Person-File-Line
024200              at end move "Y" to MM-Sw-Eof
024300     end-read.
024400     if       MM-Sw-Eof not = "Y"
024500              if   WS-Hdr-Switch not = "Y"
024600                   move "Y" to WS-Hdr-Switch
024700              else
024800                   perform 1150-unstring-person thru 1150-exit
024900              end-if
025000     end-if.
025100 1105-exit.
025200     exit.
025300*
025400 1150-unstring-person.
025500     add      1 to PM-Row-Count.
025600     unstring Person-File-Line delimited by ","
025700              into PM-Id-Raw-Wk (PM-Row-Count)
025800                   PM-Name-Wk   (PM-Row-Count)
025900                   WS-Age-Edit.
026000     move     WS-Age-Edit to PM-Age-Wk (PM-Row-Count).
026100     move     spaces      to PM-Id-Std (PM-Row-Count).
026200     add      1 to MM-Rows-Read.
026300 1150-exit.
026400     exit.
026500*
026600*-----------------------------------------------------------
026700*  1200  -  Load the department dataset (FILE2).
026800*-----------------------------------------------------------
026900*
027000 1200-load-dept.
027100     move     "N" to MM-Sw-Eof.
027200     move     zero to DP-Row-Count.
027300     open     input Dept-File.
027400     if       WS-Dept-Status not = "00"
027500              move  MM101 to LK-Log-Line
027600              move  101   to LK-Return-Code
027700              go to 1200-exit.
027800     move     "N" to WS-Hdr-Switch.
027900     perform   1205-read-one-dept-line thru 1205-exit
028000               until MM-Sw-Eof = "Y".
028100     close    Dept-File.
028200     move     DP-Row-Count to WS-Log-Count-Ed.
028300     string   "DEPT ROWS LOADED "   delimited by size
028400              WS-Log-Count-Ed      delimited by size
028500              into WS-Log-Text.
028600     perform  9000-log-message thru 9000-exit.
028700 1200-exit.
028800     exit.
028900*
029000 1205-read-one-dept-line.
029100     read     Dept-File into Dept-File-Line
029200              at end move "Y" to MM-Sw-Eof
029300     end-read.
029400     if       MM-Sw-Eof not = "Y"
029500              if   WS-Hdr-Switch not = "Y"
029600                   move "Y" to WS-Hdr-Switch
029700              else
029800                   perform 1250-unstring-dept thru 1250-exit
029900              end-if
030000     end-if.
030100 1205-exit.
030200     exit.
030300*
030400 1250-unstring-dept.
030500     add      1 to DP-Row-Count.
030600     unstring Dept-File-Line delimited by ","
030700              into DP-Id-Raw-Wk (DP-Row-Count)
030800                   DP-Dept-Wk   (DP-Row-Count)
030900                   WS-Salary-Edit.
031000     move     WS-Salary-Edit to DP-Salary-Wk (DP-Row-Count).
031100     move     spaces         to DP-Id-Std (DP-Row-Count).
031200     add      1 to MM-Rows-Read.
031300 1250-exit.
031400     exit.
031500*
031600*-----------------------------------------------------------
031700*  1300  -  Load the project dataset (FILE3).
031800*-----------------------------------------------------------
031900*
032000 1300-load-project.
032100     move     "N" to MM-Sw-Eof.
032200     move     zero to PJ-Row-Count.
032300     open     input Project-File.
032400     if       WS-Project-Status not = "00"
032500              move  MM101 to LK-Log-Line
032600              move  101   to LK-Return-Code
032700              go to 1300-exit.
032800     move     "N" to WS-Hdr-Switch.
032900     perform   1305-read-one-project-line thru 1305-exit
033000               until MM-Sw-Eof = "Y".
033100     close    Project-File.
033200     move     PJ-Row-Count to WS-Log-Count-Ed.
033300     string   "PROJECT ROWS LOADED " delimited by size
033400              WS-Log-Count-Ed       delimited by size
033500              into WS-Log-Text.
033600     perform  9000-log-message thru 9000-exit.
033700 1300-exit.
033800     exit.
033900*
034000 1305-read-one-project-line.
034100     read     Project-File into Project-File-Line
034200              at end move "Y" to MM-Sw-Eof
034300     end-read.
034400     if       MM-Sw-Eof not = "Y"
034500              if   WS-Hdr-Switch not = "Y"
034600                   move "Y" to WS-Hdr-Switch
034700              else
034800                   perform 1350-unstring-project thru 1350-exit
034900              end-if
035000     end-if.
035100 1305-exit.
035200     exit.
035300*
035400 1350-unstring-project.
035500     add      1 to PJ-Row-Count.
035600     unstring Project-File-Line delimited by ","
035700              into PJ-Id-Raw-Wk  (PJ-Row-Count)
035800                   PJ-Project-Wk (PJ-Row-Count)
035900                   PJ-Start-Wk   (PJ-Row-Count)
036000                   PJ-Status-Wk  (PJ-Row-Count).
036100     move     spaces to PJ-Id-Std (PJ-Row-Count).
036200     add      1 to MM-Rows-Read.
036300 1350-exit.
036400     exit.
036500*
036600*-----------------------------------------------------------
036700*  3000  -  Run the transform list for this file def, in the
036800*           order mm100 built it, against the dataset just
036900*           loaded.
037000*-----------------------------------------------------------
037100*
037200 3000-run-transforms.
037300     perform   3005-run-one-transform thru 3005-exit
037400               varying WS-Xform-Ix2 from 1 by 1
037500               until WS-Xform-Ix2 > LK-FD-Xform-Cnt (LK-File-Def-Ix).
037600 3000-exit.
037700     exit.
037800*
037900 3005-run-one-transform.
038000     move     LK-FD-Xform-Op (LK-File-Def-Ix, WS-Xform-Ix2)
038100              to CT-Xform-Op.
038200     move     LK-FD-Xform-Detail (LK-File-Def-Ix, WS-Xform-Ix2)
038300              to CT-Xform-Param.
038400     evaluate  CT-Xform-Op
038500         when  "STID"
038600               perform 3100-standardize-id thru 3100-exit
038700         when  "SLCT"
038800               perform 3200-select-columns  thru 3200-exit
038900         when  "FILT"
039000               perform 3300-filter-rows      thru 3300-exit
039100         when  "DDUP"
039200               perform 3400-drop-duplicates  thru 3400-exit
039300         when  "GORD"
039400               perform 3500-add-group-order  thru 3500-exit
039500         when  other
039600               move  MM103 to LK-Log-Line
039700               move  103   to LK-Return-Code
039800     end-evaluate.
039900     if       LK-Return-Code not = zero
040000              move LK-FD-Xform-Cnt (LK-File-Def-Ix) to WS-Xform-Ix2
040100     end-if.
040200 3005-exit.
040300     exit.
040400*
040500*-----------------------------------------------------------
040600*  3100  -  STANDARDIZE_ID_COLUMNS - dash removal, numeric
040700*           check, leading-zero strip, one named key column
040800*           (CT-Xstid-Column).  Runs over every row of the
040900*           dataset named by LK-Dataset-Type.
041000*-----------------------------------------------------------
041100*
041200 3100-standardize-id.
041300     evaluate LK-Dataset-Type
041400         when 1
041500              perform 3105-stid-one-person-row thru 3105-exit
041600                      varying MM-Row-Subscript from 1 by 1
041700                      until MM-Row-Subscript > PM-Row-Count
041800         when 2
041900              perform 3106-stid-one-dept-row thru 3106-exit
042000                      varying MM-Row-Subscript from 1 by 1
042100                      until MM-Row-Subscript > DP-Row-Count
042200         when 3
042300              perform 3107-stid-one-project-row thru 3107-exit
042400                      varying MM-Row-Subscript from 1 by 1
042500                      until MM-Row-Subscript > PJ-Row-Count
042600     end-evaluate.
042700 3100-exit.
042800     exit.
042900*
043000 3105-stid-one-person-row.
043100     move     PM-Id-Raw-Wk (MM-Row-Subscript) to WS-Canon-In.
043200     perform  3150-canonicalize-id thru 3150-exit.
043300     move     WS-Canon-Out to PM-Id-Std (MM-Row-Subscript).
043400 3105-exit.
043500     exit.
043600*
043700 3106-stid-one-dept-row.
043800     move     DP-Id-Raw-Wk (MM-Row-Subscript) to WS-Canon-In.
043900     perform  3150-canonicalize-id thru 3150-exit.
044000     move     WS-Canon-Out to DP-Id-Std (MM-Row-Subscript).
044100 3106-exit.
044200     exit.
044300*
044400 3107-stid-one-project-row.
044500     move     PJ-Id-Raw-Wk (MM-Row-Subscript) to WS-Canon-In.
044600     perform  3150-canonicalize-id thru 3150-exit.
044700     move     WS-Canon-Out to PJ-Id-Std (MM-Row-Subscript).
044800 3107-exit.
044900     exit.
045000*
045100*
045200*-----------------------------------------------------------
045300*  3150  -  Shared canonicalisation routine - squeeze out the
045400*           dashes, check what is left is all numeric, then
045500*           strip leading zeros.  WS-Canon-In in, WS-Canon-Out
045600*           out; abends MM105 naming the raw value on a bad id.
045700*-----------------------------------------------------------
045800*
045900 3150-canonicalize-id.
046000     move     spaces to WS-Canon-Digits.
046100     move     zero   to WS-Canon-Len.
046200     perform   3151-canon-one-char thru 3151-exit
046300               varying WS-Canon-Pos from 1 by 1
046400               until WS-Canon-Pos > 11.
046500     move     "N" to WS-Canon-Found-Nz.
046600     move     zero to WS-Canon-First-Nz.
046700     perform   3152-canon-strip-check thru 3152-exit
046800               varying WS-Canon-Strip-Pos from 1 by 1
046900               until WS-Canon-Strip-Pos > WS-Canon-Len
047000               or    WS-Canon-Found-Nz = "Y".
047100     move     spaces to WS-Canon-Out.
047200     if       WS-Canon-Found-Nz = "Y"
047300              move  WS-Canon-Digits (WS-Canon-First-Nz:)
047400                    to WS-Canon-Out
047500     else
047600              move  "0" to WS-Canon-Out.
047700 3150-exit.
047800     exit.
047900*
048000 3151-canon-one-char.
048100     if       WS-Canon-In (WS-Canon-Pos:1) = "-" or
048200              WS-Canon-In (WS-Canon-Pos:1) = space
048300              continue
048400     else
048500              if   WS-Canon-In (WS-Canon-Pos:1) is mm-numeric-class
048600                   add  1 to WS-Canon-Len
048700                   move WS-Canon-In (WS-Canon-Pos:1)
048800                        to WS-Canon-Digits (WS-Canon-Len:1)
048900              else
049000                   string MM105 delimited by size
049100                          WS-Canon-In delimited by size
049200                          into LK-Log-Line
049300                   move 105 to LK-Return-Code
049400                   go to 3150-exit
049500              end-if
049600     end-if.
049700 3151-exit.
049800     exit.
049900*
050000 3152-canon-strip-check.
050100     if       WS-Canon-Digits (WS-Canon-Strip-Pos:1) not = "0"
050200              move WS-Canon-Strip-Pos to WS-Canon-First-Nz
050300              move "Y" to WS-Canon-Found-Nz
050400     end-if.
050500 3152-exit.
050600     exit.
050700*
050800*
050900*-----------------------------------------------------------
051000*  3200  -  SELECT_COLUMNS - keep only the listed columns,
051100*           dropping the rest from the row's "kept" flags.
051200*           Any listed name not on the dataset's column list
051300*           aborts with MM104.
051400*-----------------------------------------------------------
051500*
051600 3200-select-columns.
051700     perform   3201-check-one-select-col thru 3201-exit
051800               varying WS-Col-Ix from 1 by 1
051900               until WS-Col-Ix > 4 or LK-Return-Code not = zero.
052000     if       LK-Return-Code not = zero
052100              go to 3200-exit.
052200     evaluate LK-Dataset-Type
052300         when 1  perform 3220-select-person  thru 3220-exit
052400         when 2  perform 3230-select-dept     thru 3230-exit
052500         when 3  perform 3240-select-project   thru 3240-exit
052600     end-evaluate.
052700 3200-exit.
052800     exit.
052900*
053000 3201-check-one-select-col.
053100     if       CT-Xslct-Column (WS-Col-Ix) not = spaces
053200              perform 3210-check-known-column thru 3210-exit
053300     end-if.
053400 3201-exit.
053500     exit.
053600*
053700 3210-check-known-column.
053800     move     "N" to WS-Col-Found.
053900     evaluate LK-Dataset-Type
054000         when 1
054100              perform 3211-test-one-person-col thru 3211-exit
054200                      varying MM-PM-Ix from 1 by 1
054300                      until MM-PM-Ix > 3
054400         when 2
054500              perform 3212-test-one-dept-col thru 3212-exit
054600                      varying MM-DP-Ix from 1 by 1
054700                      until MM-DP-Ix > 3
054800         when 3
054900              perform 3213-test-one-project-col thru 3213-exit
055000                      varying MM-PJ-Ix from 1 by 1
055100                      until MM-PJ-Ix > 4
055200     end-evaluate.
055300     if       WS-Col-Found not = "Y"
055400              string MM104 delimited by size
055500                     CT-Xslct-Column (WS-Col-Ix) delimited by size
055600                     into LK-Log-Line
055700              move  104 to LK-Return-Code.
055800 3210-exit.
055900     exit.
056000*
056100 3211-test-one-person-col.
056200     if       MM-PM-Col (MM-PM-Ix) = CT-Xslct-Column (WS-Col-Ix)
056300              move "Y" to WS-Col-Found
056400     end-if.
056500 3211-exit.
056600     exit.
056700*
056800 3212-test-one-dept-col.
056900     if       MM-DP-Col (MM-DP-Ix) = CT-Xslct-Column (WS-Col-Ix)
057000              move "Y" to WS-Col-Found
057100     end-if.
057200 3212-exit.
057300     exit.
057400*
057500 3213-test-one-project-col.
057600     if       MM-PJ-Col (MM-PJ-Ix) = CT-Xslct-Column (WS-Col-Ix)
057700              move "Y" to WS-Col-Found
057800     end-if.
057900 3213-exit.
058000     exit.
058100*
058200 3220-select-person.
058300     move     "N" to PM-Col-Id-Kept (1) PM-Col-Name-Kept (1)
058400                      PM-Col-Age-Kept (1).
058500     perform   3221-mark-one-person-col thru 3221-exit
058600               varying WS-Col-Ix from 1 by 1 until WS-Col-Ix > 4.
058700     perform   3222-copy-person-flags-row thru 3222-exit
058800               varying MM-Row-Subscript from 1 by 1
058900               until MM-Row-Subscript > PM-Row-Count.
059000 3220-exit.
059100     exit.
059200*
059300 3221-mark-one-person-col.
059400     evaluate  CT-Xslct-Column (WS-Col-Ix)
059500         when  "ID"     move "Y" to PM-Col-Id-Kept (1)
059600         when  "NAME"   move "Y" to PM-Col-Name-Kept (1)
059700         when  "AGE"    move "Y" to PM-Col-Age-Kept (1)
059800     end-evaluate.
059900 3221-exit.
060000     exit.
060100*
060200 3222-copy-person-flags-row.
060300     move     PM-Col-Id-Kept (1)   to PM-Col-Id-Kept (MM-Row-Subscript).
060400     move     PM-Col-Name-Kept (1) to PM-Col-Name-Kept (MM-Row-Subscript).
060500     move     PM-Col-Age-Kept (1)  to PM-Col-Age-Kept (MM-Row-Subscript).
060600 3222-exit.
060700     exit.
060800*
060900 3230-select-dept.
061000     move     "N" to DP-Col-Id-Kept (1) DP-Col-Dept-Kept (1)
061100                      DP-Col-Salary-Kept (1).
061200     perform   3231-mark-one-dept-col thru 3231-exit
061300               varying WS-Col-Ix from 1 by 1 until WS-Col-Ix > 4.
061400     perform   3232-copy-dept-flags-row thru 3232-exit
061500               varying MM-Row-Subscript from 1 by 1
061600               until MM-Row-Subscript > DP-Row-Count.
061700 3230-exit.
061800     exit.
061900*
062000 3231-mark-one-dept-col.
062100     evaluate  CT-Xslct-Column (WS-Col-Ix)
062200         when  "ID"     move "Y" to DP-Col-Id-Kept (1)
062300         when  "DEPT"   move "Y" to DP-Col-Dept-Kept (1)
062400         when  "SALARY" move "Y" to DP-Col-Salary-Kept (1)
062500     end-evaluate.
062600 3231-exit.
062700     exit.
062800*
062900 3232-copy-dept-flags-row.
063000     move     DP-Col-Id-Kept (1)     to DP-Col-Id-Kept (MM-Row-Subscript).
063100     move     DP-Col-Dept-Kept (1)   to DP-Col-Dept-Kept (MM-Row-Subscript).
063200     move     DP-Col-Salary-Kept (1) to DP-Col-Salary-Kept (MM-Row-Subscript).
063300 3232-exit.
063400     exit.
063500*
063600 3240-select-project.
063700     move     "N" to PJ-Col-Id-Kept (1) PJ-Col-Project-Kept (1)
063800                      PJ-Col-Start-Kept (1) PJ-Col-Status-Kept (1).
063900     perform   3241-mark-one-project-col thru 3241-exit
064000               varying WS-Col-Ix from 1 by 1 until WS-Col-Ix > 4.
064100     perform   3242-copy-project-flags-row thru 3242-exit
064200               varying MM-Row-Subscript from 1 by 1
064300               until MM-Row-Subscript > PJ-Row-Count.
064400 3240-exit.
064500     exit.
064600*
064700 3241-mark-one-project-col.
064800     evaluate  CT-Xslct-Column (WS-Col-Ix)
064900         when  "ID"      move "Y" to PJ-Col-Id-Kept (1)
065000         when  "PROJECT" move "Y" to PJ-Col-Project-Kept (1)
065100         when  "START"   move "Y" to PJ-Col-Start-Kept (1)
065200         when  "STATUS"  move "Y" to PJ-Col-Status-Kept (1)
065300     end-evaluate.
065400 3241-exit.
065500     exit.
065600*
065700 3242-copy-project-flags-row.
065800     move     PJ-Col-Id-Kept (1)      to PJ-Col-Id-Kept (MM-Row-Subscript).
065900     move     PJ-Col-Project-Kept (1) to PJ-Col-Project-Kept (MM-Row-Subscript).
066000     move     PJ-Col-Start-Kept (1)   to PJ-Col-Start-Kept (MM-Row-Subscript).
066100     move     PJ-Col-Status-Kept (1)  to PJ-Col-Status-Kept (MM-Row-Subscript).
066200 3242-exit.
066300     exit.
066400*
066500*
066600*-----------------------------------------------------------
066700*  3300  -  FILTER_ROWS - is_in / not_in on one named column,
066800*           against up to three listed values.  Drops rows by
066900*           clearing the Selected flag; does not renumber.
067000*-----------------------------------------------------------
067100*
067200 3300-filter-rows.
067300     move     zero to MM-Rows-Kept.
067400     move     zero to MM-Rows-Dropped.
067500     evaluate LK-Dataset-Type
067600         when 1  perform 3320-filter-person  thru 3320-exit
067700         when 2  perform 3330-filter-dept     thru 3330-exit
067800         when 3  perform 3340-filter-project  thru 3340-exit
067900     end-evaluate.
068000     move     MM-Rows-Kept    to WS-Log-Count-Ed.
068100     move     MM-Rows-Dropped to WS-Log-Count-Ed2.
068200     string   "FILTER ROWS KEPT " delimited by size
068300              WS-Log-Count-Ed    delimited by size
068400              " DROPPED "        delimited by size
068500              WS-Log-Count-Ed2   delimited by size
068600              into WS-Log-Text.
068700     perform  9000-log-message thru 9000-exit.
068800 3300-exit.
068900     exit.
069000*
069100 3320-filter-person.
069200     perform   3321-filter-one-person-row thru 3321-exit
069300               varying MM-Row-Subscript from 1 by 1
069400               until MM-Row-Subscript > PM-Row-Count.
069500 3320-exit.
069600     exit.
069700*
069800 3321-filter-one-person-row.
069900     evaluate  CT-Xfilt-Column
070000         when  "ID"   move PM-Id-Raw-Wk (MM-Row-Subscript)
070100                           to WS-Filt-Col-Value
070200         when  "NAME" move PM-Name-Wk (MM-Row-Subscript)
070300                           to WS-Filt-Col-Value
070400         when  other  move "0"         to WS-Filt-Col-Value
070500     end-evaluate.
070600     perform   3350-test-filter-value thru 3350-exit.
070700     if        WS-Filt-Match = "Y"
070800               add 1 to MM-Rows-Kept
070900     else
071000               move "N" to PM-Selected (MM-Row-Subscript)
071100               add  1 to MM-Rows-Dropped
071200     end-if.
071300 3321-exit.
071400     exit.
071500*
071600 3330-filter-dept.
071700     perform   3331-filter-one-dept-row thru 3331-exit
071800               varying MM-Row-Subscript from 1 by 1
071900               until MM-Row-Subscript > DP-Row-Count.
072000 3330-exit.
072100     exit.
072200*
072300 3331-filter-one-dept-row.
072400     evaluate  CT-Xfilt-Column
072500         when  "ID"   move DP-Id-Raw-Wk (MM-Row-Subscript)
072600                           to WS-Filt-Col-Value
072700         when  "DEPT" move DP-Dept-Wk (MM-Row-Subscript)
072800                           to WS-Filt-Col-Value
072900         when  other  move "0"         to WS-Filt-Col-Value
073000     end-evaluate.
073100     perform   3350-test-filter-value thru 3350-exit.
073200     if        WS-Filt-Match = "Y"
073300               add 1 to MM-Rows-Kept
073400     else
073500               move "N" to DP-Selected (MM-Row-Subscript)
073600               add  1 to MM-Rows-Dropped
073700     end-if.
073800 3331-exit.
073900     exit.
074000*
074100 3340-filter-project.
074200     perform   3341-filter-one-project-row thru 3341-exit
074300               varying MM-Row-Subscript from 1 by 1
074400               until MM-Row-Subscript > PJ-Row-Count.
074500 3340-exit.
074600     exit.
074700*
074800 3341-filter-one-project-row.
074900     evaluate  CT-Xfilt-Column
075000         when  "ID"      move PJ-Id-Raw-Wk (MM-Row-Subscript)
075100                              to WS-Filt-Col-Value
075200         when  "PROJECT" move PJ-Project-Wk (MM-Row-Subscript)
075300                              to WS-Filt-Col-Value
075400         when  "START"   move PJ-Start-Wk (MM-Row-Subscript)
075500                              to WS-Filt-Col-Value
075600         when  "STATUS"  move PJ-Status-Wk (MM-Row-Subscript)
075700                              to WS-Filt-Col-Value
075800         when  other     move "0"           to WS-Filt-Col-Value
075900     end-evaluate.
076000     perform   3350-test-filter-value thru 3350-exit.
076100     if        WS-Filt-Match = "Y"
076200               add 1 to MM-Rows-Kept
076300     else
076400               move "N" to PJ-Selected (MM-Row-Subscript)
076500               add  1 to MM-Rows-Dropped
076600     end-if.
076700 3341-exit.
076800     exit.
076900*
077000*-----------------------------------------------------------
077100*  3350  -  Test WS-Filt-Col-Value (the current row's column
077200*           value) against CT-Xfilt-Operator's value list.
077300*           Sets WS-Filt-Match.  Bad operator aborts MM106.
077400*-----------------------------------------------------------
077500*
077600 3350-test-filter-value.
077700     move     "N" to WS-Filt-Match.
077800     perform   3351-test-one-filter-value thru 3351-exit
077900               varying WS-Filt-Ix from 1 by 1 until WS-Filt-Ix > 3.
078000     evaluate CT-Xfilt-Operator
078100         when "IS_IN"
078200              continue
078300         when "NOT_IN"
078400              if    WS-Filt-Match = "Y"
078500                    move "N" to WS-Filt-Match
078600              else
078700                    move "Y" to WS-Filt-Match
078800              end-if
078900         when other
079000              move  MM106 to LK-Log-Line
079100              move  106   to LK-Return-Code
079200     end-evaluate.
079300 3350-exit.
079400     exit.
079500*
079600 3351-test-one-filter-value.
079700     if        CT-Xfilt-Value (WS-Filt-Ix) = WS-Filt-Col-Value
079800               move "Y" to WS-Filt-Match
079900     end-if.
080000 3351-exit.
080100     exit.
080200*
080300*-----------------------------------------------------------
080400*  3400  -  DROP_DUPLICATES - two rows are duplicates when
080500*           they agree on every listed column.  Keep mode
080600*           FIRST/LAST/NONE per CT-Xddup-Keep-Mode.  Empty
080700*           column list aborts MM107.
080800*-----------------------------------------------------------
080900*
081000 3400-drop-duplicates.
081100     if       CT-Xddup-Column (1) = spaces
081200              move  MM107 to LK-Log-Line
081300              move  107   to LK-Return-Code
081400              go to 3400-exit.
081500     move     zero to MM-Rows-Dropped.
081600     evaluate LK-Dataset-Type
081700         when 1  perform 3420-dedup-person  thru 3420-exit
081800         when 2  perform 3430-dedup-dept     thru 3430-exit
081900         when 3  perform 3440-dedup-project  thru 3440-exit
082000     end-evaluate.
082100     move     MM-Rows-Dropped to WS-Log-Count-Ed.
082200     string   "DEDUP ROWS DROPPED " delimited by size
082300              WS-Log-Count-Ed      delimited by size
082400              into WS-Log-Text.
082500     perform  9000-log-message thru 9000-exit.
082600 3400-exit.
082700     exit.
082800*
082900*  One generic duplicate test, run dataset-by-dataset because
083000*  COBOL has no generic "compare these named fields" facility -
083100*  each block below compares only the columns this dataset
083200*  actually has against CT-Xddup-Column's list.
083300*
083400 3420-dedup-person.
083500     perform   3421-dedup-one-person-row thru 3421-exit
083600               varying WS-Dup-Ix1 from 1 by 1
083700               until WS-Dup-Ix1 > PM-Row-Count.
083800 3420-exit.
083900     exit.
084000*
084100 3421-dedup-one-person-row.
084200     if        PM-Selected (WS-Dup-Ix1) = "Y"
084300               perform 3422-dedup-person-pair thru 3422-exit
084400                       varying WS-Dup-Ix2 from WS-Dup-Ix1 by 1
084500                       until WS-Dup-Ix2 > PM-Row-Count
084600     end-if.
084700 3421-exit.
084800     exit.
084900*
085000 3422-dedup-person-pair.
085100     if        WS-Dup-Ix2 not = WS-Dup-Ix1
085200     and       PM-Selected (WS-Dup-Ix2) = "Y"
085300               move "Y" to WS-Dup-Same
085400               perform 3423-dedup-person-col thru 3423-exit
085500                       varying WS-Col-Ix from 1 by 1 until WS-Col-Ix > 4
085600               if      WS-Dup-Same = "Y"
085700                       perform 3450-keep-one thru 3450-exit
085800               end-if
085900     end-if.
086000 3422-exit.
086100     exit.
086200*
086300 3423-dedup-person-col.
086400     if        CT-Xddup-Column (WS-Col-Ix) not = spaces
086500               evaluate CT-Xddup-Column (WS-Col-Ix)
086600                   when "ID"
086700                         if   PM-Id-Std (WS-Dup-Ix1)
086800                              not =
086900                              PM-Id-Std (WS-Dup-Ix2)
087000                              move "N" to WS-Dup-Same
087100                         end-if
087200                   when "NAME"
087300                         if   PM-Name-Wk (WS-Dup-Ix1)
087400                              not =
087500                              PM-Name-Wk (WS-Dup-Ix2)
087600                              move "N" to WS-Dup-Same
087700                         end-if
087800                   when "AGE"
087900                         if   PM-Age-Wk (WS-Dup-Ix1)
088000                              not =
088100                              PM-Age-Wk (WS-Dup-Ix2)
088200                              move "N" to WS-Dup-Same
088300                         end-if
088400               end-evaluate
088500     end-if.
088600 3423-exit.
088700     exit.
088800*
088900 3450-keep-one.
089000     evaluate CT-Xddup-Keep-Mode
089100         when "LAST"
089200              if    PM-Selected (WS-Dup-Ix1) = "Y"
089300                    move "N" to PM-Selected (WS-Dup-Ix1)
089400                    add  1 to MM-Rows-Dropped
089500              end-if
089600         when "NONE"
089700              if    PM-Selected (WS-Dup-Ix1) = "Y"
089800                    move "N" to PM-Selected (WS-Dup-Ix1)
089900                    add  1 to MM-Rows-Dropped
090000              end-if
090100              if    PM-Selected (WS-Dup-Ix2) = "Y"
090200                    move "N" to PM-Selected (WS-Dup-Ix2)
090300                    add  1 to MM-Rows-Dropped
090400              end-if
090500         when other
090600              if    PM-Selected (WS-Dup-Ix2) = "Y"
090700                    move "N" to PM-Selected (WS-Dup-Ix2)
090800                    add  1 to MM-Rows-Dropped
090900              end-if
091000     end-evaluate.
091100 3450-exit.
091200     exit.
091300*
091400 3430-dedup-dept.
091500     perform   3431-dedup-one-dept-row thru 3431-exit
091600               varying WS-Dup-Ix1 from 1 by 1
091700               until WS-Dup-Ix1 > DP-Row-Count.
091800 3430-exit.
091900     exit.
092000*
092100 3431-dedup-one-dept-row.
092200     if        DP-Selected (WS-Dup-Ix1) = "Y"
092300               perform 3432-dedup-dept-pair thru 3432-exit
092400                       varying WS-Dup-Ix2 from WS-Dup-Ix1 by 1
092500                       until WS-Dup-Ix2 > DP-Row-Count
092600     end-if.
092700 3431-exit.
092800     exit.
092900*
093000 3432-dedup-dept-pair.
093100     if        WS-Dup-Ix2 not = WS-Dup-Ix1
093200     and       DP-Selected (WS-Dup-Ix2) = "Y"
093300               move "Y" to WS-Dup-Same
093400               perform 3433-dedup-dept-col thru 3433-exit
093500                       varying WS-Col-Ix from 1 by 1 until WS-Col-Ix > 4
093600               if      WS-Dup-Same = "Y"
093700                       perform 3460-keep-one-dept thru 3460-exit
093800               end-if
093900     end-if.
094000 3432-exit.
094100     exit.
094200*
094300 3433-dedup-dept-col.
094400     if        CT-Xddup-Column (WS-Col-Ix) not = spaces
094500               evaluate CT-Xddup-Column (WS-Col-Ix)
094600                   when "ID"
094700                         if   DP-Id-Std (WS-Dup-Ix1)
094800                              not =
094900                              DP-Id-Std (WS-Dup-Ix2)
095000                              move "N" to WS-Dup-Same
095100                         end-if
095200                   when "DEPT"
095300                         if   DP-Dept-Wk (WS-Dup-Ix1)
095400                              not =
095500                              DP-Dept-Wk (WS-Dup-Ix2)
095600                              move "N" to WS-Dup-Same
095700                         end-if
095800                   when "SALARY"
095900                         if   DP-Salary-Wk (WS-Dup-Ix1)
096000                              not =
096100                              DP-Salary-Wk (WS-Dup-Ix2)
096200                              move "N" to WS-Dup-Same
096300                         end-if
096400               end-evaluate
096500     end-if.
096600 3433-exit.
096700     exit.
096800*
096900 3460-keep-one-dept.
097000     evaluate CT-Xddup-Keep-Mode
097100         when "LAST"
097200              if    DP-Selected (WS-Dup-Ix1) = "Y"
097300                    move "N" to DP-Selected (WS-Dup-Ix1)
097400                    add  1 to MM-Rows-Dropped
097500              end-if
097600         when "NONE"
097700              if    DP-Selected (WS-Dup-Ix1) = "Y"
097800                    move "N" to DP-Selected (WS-Dup-Ix1)
097900                    add  1 to MM-Rows-Dropped
098000              end-if
098100              if    DP-Selected (WS-Dup-Ix2) = "Y"
098200                    move "N" to DP-Selected (WS-Dup-Ix2)
098300                    add  1 to MM-Rows-Dropped
098400              end-if
098500         when other
098600              if    DP-Selected (WS-Dup-Ix2) = "Y"
098700                    move "N" to DP-Selected (WS-Dup-Ix2)
098800                    add  1 to MM-Rows-Dropped
098900              end-if
099000     end-evaluate.
099100 3460-exit.
099200     exit.
099300*
099400 3440-dedup-project.
099500     perform   3441-dedup-one-proj-row thru 3441-exit
099600               varying WS-Dup-Ix1 from 1 by 1
099700               until WS-Dup-Ix1 > PJ-Row-Count.
099800 3440-exit.
099900     exit.
100000*
100100 3441-dedup-one-proj-row.
100200     if        PJ-Selected (WS-Dup-Ix1) = "Y"
100300               perform 3442-dedup-proj-pair thru 3442-exit
100400                       varying WS-Dup-Ix2 from WS-Dup-Ix1 by 1
100500                       until WS-Dup-Ix2 > PJ-Row-Count
100600     end-if.
100700 3441-exit.
100800     exit.
100900*
101000 3442-dedup-proj-pair.
101100     if        WS-Dup-Ix2 not = WS-Dup-Ix1
101200     and       PJ-Selected (WS-Dup-Ix2) = "Y"
101300               move "Y" to WS-Dup-Same
101400               perform 3443-dedup-proj-col thru 3443-exit
101500                       varying WS-Col-Ix from 1 by 1 until WS-Col-Ix > 4
101600               if      WS-Dup-Same = "Y"
101700                       perform 3470-keep-one-proj thru 3470-exit
101800               end-if
101900     end-if.
102000 3442-exit.
102100     exit.
102200*
102300 3443-dedup-proj-col.
102400     if        CT-Xddup-Column (WS-Col-Ix) not = spaces
102500               evaluate CT-Xddup-Column (WS-Col-Ix)
102600                   when "ID"
102700                         if   PJ-Id-Std (WS-Dup-Ix1)
102800                              not =
102900                              PJ-Id-Std (WS-Dup-Ix2)
103000                              move "N" to WS-Dup-Same
103100                         end-if
103200                   when "PROJECT"
103300                         if   PJ-Project-Wk (WS-Dup-Ix1)
103400                              not =
103500                              PJ-Project-Wk (WS-Dup-Ix2)
103600                              move "N" to WS-Dup-Same
103700                         end-if
103800                   when "START"
103900                         if   PJ-Start-Wk (WS-Dup-Ix1)
104000                              not =
104100                              PJ-Start-Wk (WS-Dup-Ix2)
104200                              move "N" to WS-Dup-Same
104300                         end-if
104400                   when "STATUS"
104500                         if   PJ-Status-Wk (WS-Dup-Ix1)
104600                              not =
104700                              PJ-Status-Wk (WS-Dup-Ix2)
104800                              move "N" to WS-Dup-Same
104900                         end-if
105000               end-evaluate
105100     end-if.
105200 3443-exit.
105300     exit.
105400*
105500 3470-keep-one-proj.
105600     evaluate CT-Xddup-Keep-Mode
105700         when "LAST"
105800              if    PJ-Selected (WS-Dup-Ix1) = "Y"
105900                    move "N" to PJ-Selected (WS-Dup-Ix1)
106000                    add  1 to MM-Rows-Dropped
106100              end-if
106200         when "NONE"
106300              if    PJ-Selected (WS-Dup-Ix1) = "Y"
106400                    move "N" to PJ-Selected (WS-Dup-Ix1)
106500                    add  1 to MM-Rows-Dropped
106600              end-if
106700              if    PJ-Selected (WS-Dup-Ix2) = "Y"
106800                    move "N" to PJ-Selected (WS-Dup-Ix2)
106900                    add  1 to MM-Rows-Dropped
107000              end-if
107100         when other
107200              if    PJ-Selected (WS-Dup-Ix2) = "Y"
107300                    move "N" to PJ-Selected (WS-Dup-Ix2)
107400                    add  1 to MM-Rows-Dropped
107500              end-if
107600     end-evaluate.
107700 3470-exit.
107800     exit.
107900*
108000*-----------------------------------------------------------
108100*  3500  -  ADD_GROUP_ORDER - stable sort ascending by the
108200*           listed group columns (up to three), then number
108300*           the rows 1, 2, 3 ... within each distinct group.
108400*           Empty group list aborts MM108.  Each row's group
108500*           columns are rendered zero-filled fixed-width into
108600*           WS-Sort-Key first, so one generic sort/number pair
108700*           (3520/3560) serves all three datasets - the sort
108800*           key, not the row layout, carries the grouping.
108900*-----------------------------------------------------------
109000*
109100 3500-add-group-order.
109200     if       CT-Xgord-Group-Col (1) = spaces
109300              move  MM108 to LK-Log-Line
109400              move  108   to LK-Return-Code
109500              go to 3500-exit.
109600     perform  3510-build-sort-keys thru 3510-exit.
109700     perform  3520-sort-rows       thru 3520-exit.
109800     perform  3560-number-rows     thru 3560-exit.
109900 3500-exit.
110000     exit.
110100*
110200*-----------------------------------------------------------
110300*  3510  -  Render each row's group-column values into a
110400*           fixed 10-byte slot per column (numeric columns
110500*           are zero-filled DISPLAY, so lexical and numeric
110600*           order agree).
110700*-----------------------------------------------------------
110800*
110900 3510-build-sort-keys.
111000     evaluate LK-Dataset-Type
111100         when 1
111200              perform 3511-build-person-sort-row thru 3511-exit
111300                      varying MM-Row-Subscript from 1 by 1
111400                      until MM-Row-Subscript > PM-Row-Count
111500         when 2
111600              perform 3513-build-dept-sort-row thru 3513-exit
111700                      varying MM-Row-Subscript from 1 by 1
111800                      until MM-Row-Subscript > DP-Row-Count
111900         when 3
112000              perform 3515-build-proj-sort-row thru 3515-exit
112100                      varying MM-Row-Subscript from 1 by 1
112200                      until MM-Row-Subscript > PJ-Row-Count
112300     end-evaluate.
112400 3510-exit.
112500     exit.
112600*
112700 3511-build-person-sort-row.
112800     perform   3512-build-person-sort-col thru 3512-exit
112900               varying WS-Col-Ix from 1 by 1 until WS-Col-Ix > 3.
113000 3511-exit.
113100     exit.
113200*
113300 3512-build-person-sort-col.
113400     move      spaces to
113500                    WS-Sort-Key-Slot (MM-Row-Subscript, WS-Col-Ix).
113600     evaluate  CT-Xgord-Group-Col (WS-Col-Ix)
113700         when  "ID"
113800               move PM-Id-Std (MM-Row-Subscript)
113900                 to WS-Sort-Key-Slot
114000                    (MM-Row-Subscript, WS-Col-Ix)
114100         when  "NAME"
114200               move PM-Name-Wk (MM-Row-Subscript)
114300                 to WS-Sort-Key-Slot
114400                    (MM-Row-Subscript, WS-Col-Ix)
114500         when  "AGE"
114600               move PM-Age-Wk (MM-Row-Subscript)
114700                 to WS-Sort-Key-Slot
114800                    (MM-Row-Subscript, WS-Col-Ix)
114900     end-evaluate.
115000 3512-exit.
115100     exit.
115200*
115300 3513-build-dept-sort-row.
115400     perform   3514-build-dept-sort-col thru 3514-exit
115500               varying WS-Col-Ix from 1 by 1 until WS-Col-Ix > 3.
115600 3513-exit.
115700     exit.
115800*
115900 3514-build-dept-sort-col.
116000     move      spaces to
116100                    WS-Sort-Key-Slot (MM-Row-Subscript, WS-Col-Ix).
116200     evaluate  CT-Xgord-Group-Col (WS-Col-Ix)
116300         when  "ID"
116400               move DP-Id-Std (MM-Row-Subscript)
116500                 to WS-Sort-Key-Slot
116600                    (MM-Row-Subscript, WS-Col-Ix)
116700         when  "DEPT"
116800               move DP-Dept-Wk (MM-Row-Subscript)
116900                 to WS-Sort-Key-Slot
117000                    (MM-Row-Subscript, WS-Col-Ix)
117100         when  "SALARY"
117200               move DP-Salary-Wk (MM-Row-Subscript)
117300                 to WS-Sort-Key-Edit
117400               move WS-Sort-Key-Edit
117500                 to WS-Sort-Key-Slot
117600                    (MM-Row-Subscript, WS-Col-Ix)
117700     end-evaluate.
117800 3514-exit.
117900     exit.
118000*
118100 3515-build-proj-sort-row.
118200     perform   3516-build-proj-sort-col thru 3516-exit
118300               varying WS-Col-Ix from 1 by 1 until WS-Col-Ix > 3.
118400 3515-exit.
118500     exit.
118600*
118700 3516-build-proj-sort-col.
118800     move      spaces to
118900                    WS-Sort-Key-Slot (MM-Row-Subscript, WS-Col-Ix).
119000     evaluate  CT-Xgord-Group-Col (WS-Col-Ix)
119100         when  "ID"
119200               move PJ-Id-Std (MM-Row-Subscript)
119300                 to WS-Sort-Key-Slot
119400                    (MM-Row-Subscript, WS-Col-Ix)
119500         when  "PROJECT"
119600               move PJ-Project-Wk (MM-Row-Subscript)
119700                 to WS-Sort-Key-Slot
119800                    (MM-Row-Subscript, WS-Col-Ix)
119900         when  "START"
120000               move PJ-Start-Wk (MM-Row-Subscript)
120100                 to WS-Sort-Key-Slot
120200                    (MM-Row-Subscript, WS-Col-Ix)
120300         when  "STATUS"
120400               move PJ-Status-Wk (MM-Row-Subscript)
120500                 to WS-Sort-Key-Slot
120600                    (MM-Row-Subscript, WS-Col-Ix)
120700     end-evaluate.
120800 3516-exit.
120900     exit.
121000*
121100*-----------------------------------------------------------
121200*  3520  -  Insertion sort on WS-Sort-Key, carrying the row
121300*           itself (dataset-specific) along with each swap.
121400*           Stable - a row only moves when strictly less than
121500*           its predecessor, equal keys keep prior order.
121600*-----------------------------------------------------------
121700*
121800 3520-sort-rows.
121900     evaluate LK-Dataset-Type
122000         when 1  perform 3522-sort-person  thru 3522-exit
122100         when 2  perform 3532-sort-dept     thru 3532-exit
122200         when 3  perform 3542-sort-project  thru 3542-exit
122300     end-evaluate.
122400 3520-exit.
122500     exit.
122600*
122700 3522-sort-person.
122800     perform   3523-sort-one-person-pass thru 3523-exit
122900               varying WS-Sort-Ix1 from 2 by 1
123000               until WS-Sort-Ix1 > PM-Row-Count.
123100 3522-exit.
123200     exit.
123300*
123400 3523-sort-one-person-pass.
123500     move      WS-Sort-Ix1 to WS-Sort-Ix2.
123600     perform   3524-sort-person-bubble thru 3524-exit
123700               until WS-Sort-Ix2 < 2.
123800 3523-exit.
123900     exit.
124000*
124100 3524-sort-person-bubble.
124200     move      "N" to WS-Sort-Swap.
124300     if        WS-Sort-Key (WS-Sort-Ix2) <
124400               WS-Sort-Key (WS-Sort-Ix2 - 1)
124500               move "Y" to WS-Sort-Swap
124600     end-if.
124700     if        WS-Sort-Swap = "Y"
124800               move PM-Row (WS-Sort-Ix2) to WS-Row-Swap
124900               move PM-Row (WS-Sort-Ix2 - 1)
125000                    to PM-Row (WS-Sort-Ix2)
125100               move WS-Row-Swap to PM-Row (WS-Sort-Ix2 - 1)
125200               move WS-Sort-Key (WS-Sort-Ix2)
125300                    to WS-Sort-Key-Swap
125400               move WS-Sort-Key (WS-Sort-Ix2 - 1)
125500                    to WS-Sort-Key (WS-Sort-Ix2)
125600               move WS-Sort-Key-Swap
125700                    to WS-Sort-Key (WS-Sort-Ix2 - 1)
125800               subtract 1 from WS-Sort-Ix2
125900     else
126000               move 1 to WS-Sort-Ix2
126100     end-if.
126200 3524-exit.
126300     exit.
126400*
126500 3532-sort-dept.
126600     perform   3533-sort-one-dept-pass thru 3533-exit
126700               varying WS-Sort-Ix1 from 2 by 1
126800               until WS-Sort-Ix1 > DP-Row-Count.
126900 3532-exit.
127000     exit.
127100*
127200 3533-sort-one-dept-pass.
127300     move      WS-Sort-Ix1 to WS-Sort-Ix2.
127400     perform   3534-sort-dept-bubble thru 3534-exit
127500               until WS-Sort-Ix2 < 2.
127600 3533-exit.
127700     exit.
127800*
127900 3534-sort-dept-bubble.
128000     move      "N" to WS-Sort-Swap.
128100     if        WS-Sort-Key (WS-Sort-Ix2) <
128200               WS-Sort-Key (WS-Sort-Ix2 - 1)
128300               move "Y" to WS-Sort-Swap
128400     end-if.
128500     if        WS-Sort-Swap = "Y"
128600               move DP-Row (WS-Sort-Ix2) to WS-Row-Swap
128700               move DP-Row (WS-Sort-Ix2 - 1)
128800                    to DP-Row (WS-Sort-Ix2)
128900               move WS-Row-Swap to DP-Row (WS-Sort-Ix2 - 1)
129000               move WS-Sort-Key (WS-Sort-Ix2)
129100                    to WS-Sort-Key-Swap
129200               move WS-Sort-Key (WS-Sort-Ix2 - 1)
129300                    to WS-Sort-Key (WS-Sort-Ix2)
129400               move WS-Sort-Key-Swap
129500                    to WS-Sort-Key (WS-Sort-Ix2 - 1)
129600               subtract 1 from WS-Sort-Ix2
129700     else
129800               move 1 to WS-Sort-Ix2
129900     end-if.
130000 3534-exit.
130100     exit.
130200*
130300 3542-sort-project.
130400     perform   3543-sort-one-proj-pass thru 3543-exit
130500               varying WS-Sort-Ix1 from 2 by 1
130600               until WS-Sort-Ix1 > PJ-Row-Count.
130700 3542-exit.
130800     exit.
130900*
131000 3543-sort-one-proj-pass.
131100     move      WS-Sort-Ix1 to WS-Sort-Ix2.
131200     perform   3544-sort-proj-bubble thru 3544-exit
131300               until WS-Sort-Ix2 < 2.
131400 3543-exit.
131500     exit.
131600*
131700 3544-sort-proj-bubble.
131800     move      "N" to WS-Sort-Swap.
131900     if        WS-Sort-Key (WS-Sort-Ix2) <
132000               WS-Sort-Key (WS-Sort-Ix2 - 1)
132100               move "Y" to WS-Sort-Swap
132200     end-if.
132300     if        WS-Sort-Swap = "Y"
132400               move PJ-Row (WS-Sort-Ix2) to WS-Row-Swap
132500               move PJ-Row (WS-Sort-Ix2 - 1)
132600                    to PJ-Row (WS-Sort-Ix2)
132700               move WS-Row-Swap to PJ-Row (WS-Sort-Ix2 - 1)
132800               move WS-Sort-Key (WS-Sort-Ix2)
132900                    to WS-Sort-Key-Swap
133000               move WS-Sort-Key (WS-Sort-Ix2 - 1)
133100                    to WS-Sort-Key (WS-Sort-Ix2)
133200               move WS-Sort-Key-Swap
133300                    to WS-Sort-Key (WS-Sort-Ix2 - 1)
133400               subtract 1 from WS-Sort-Ix2
133500     else
133600               move 1 to WS-Sort-Ix2
133700     end-if.
133800 3544-exit.
133900     exit.
134000*
134100*-----------------------------------------------------------
134200*  3560  -  Number the now-sorted rows 1, 2, 3 ... within each
134300*           run of equal WS-Sort-Key values.
134400*-----------------------------------------------------------
134500*
134600 3560-number-rows.
134700     move     zero to WS-Group-Seq-Ctr.
134800     evaluate LK-Dataset-Type
134900         when 1
135000              perform 3561-number-one-person-row thru 3561-exit
135100                      varying MM-Row-Subscript from 1 by 1
135200                      until MM-Row-Subscript > PM-Row-Count
135300         when 2
135400              perform 3562-number-one-dept-row thru 3562-exit
135500                      varying MM-Row-Subscript from 1 by 1
135600                      until MM-Row-Subscript > DP-Row-Count
135700         when 3
135800              perform 3563-number-one-proj-row thru 3563-exit
135900                      varying MM-Row-Subscript from 1 by 1
136000                      until MM-Row-Subscript > PJ-Row-Count
136100     end-evaluate.
136200 3560-exit.
136300     exit.
136400*
136500 3561-number-one-person-row.
136600     if        MM-Row-Subscript = 1
136700               move 1 to WS-Group-Seq-Ctr
136800     else
136900               if   WS-Sort-Key (MM-Row-Subscript) =
137000                    WS-Sort-Key (MM-Row-Subscript - 1)
137100                    add 1 to WS-Group-Seq-Ctr
137200               else
137300                    move 1 to WS-Group-Seq-Ctr
137400               end-if
137500     end-if.
137600     move      WS-Group-Seq-Ctr
137700                    to PM-Group-Seq (MM-Row-Subscript).
137800 3561-exit.
137900     exit.
138000*
138100 3562-number-one-dept-row.
138200     if        MM-Row-Subscript = 1
138300               move 1 to WS-Group-Seq-Ctr
138400     else
138500               if   WS-Sort-Key (MM-Row-Subscript) =
138600                    WS-Sort-Key (MM-Row-Subscript - 1)
138700                    add 1 to WS-Group-Seq-Ctr
138800               else
138900                    move 1 to WS-Group-Seq-Ctr
139000               end-if
139100     end-if.
139200     move      WS-Group-Seq-Ctr
139300                    to DP-Group-Seq (MM-Row-Subscript).
139400 3562-exit.
139500     exit.
139600*
139700 3563-number-one-proj-row.
139800     if        MM-Row-Subscript = 1
139900               move 1 to WS-Group-Seq-Ctr
140000     else
140100               if   WS-Sort-Key (MM-Row-Subscript) =
140200                    WS-Sort-Key (MM-Row-Subscript - 1)
140300                    add 1 to WS-Group-Seq-Ctr
140400               else
140500                    move 1 to WS-Group-Seq-Ctr
140600               end-if
140700     end-if.
140800     move      WS-Group-Seq-Ctr
140900                    to PJ-Group-Seq (MM-Row-Subscript).
141000 3563-exit.
141100     exit.
141200*
141300*
141400*-----------------------------------------------------------
141500*  9000  -  Log one line to SYSOUT - same display-only job
141600*           log mm000 writes to, per the run book (no log FD).
141700*-----------------------------------------------------------
141800*
141900 9000-log-message.
142000     display  "MM200 " WS-Log-Text.
142100 9000-exit.
142200     exit.
