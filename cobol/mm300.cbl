000100*****************************************************************
000200*                                                               *
000300*              METAMORPHIC MERGE - MERGE / CONCAT ENGINE        *
000400*                                                               *
000500*****************************************************************
000600*
000700 identification          division.
000800*================================
000900*
001000 program-id.         mm300.
001100*
001200 author.             K. Anand.
001300*
001400 installation.       Applewood Computers Ltd - Data Processing.
001500*
001600 date-written.       09/11/91.
001700*
001800 date-compiled.
001900*
002000 security.           Internal use only.  See Job Control Manual,
002100                      section 14.
002200*
002300*    Remarks.         Runs one join/concat step named by LK-Step-
002400*                     No against MM-Join-Step-Table, against
002500*                     whichever of Person/Dept/Project/the
002600*                     running accumulator the step names.  The
002700*                     result always replaces the accumulator -
002800*                     the job keeps one "current result" table,
002900*                     not a table per step.
003000*
003100*    Called by.       mm000.
003200*
003300*    Files used.      Step-File.  Intermediate step output.
003400*
003500*    Error messages used.
003600*                     MM201 - MM204.
003700*
003800* Changes:
003900* 09/11/91 ka  -      Created - two-table inner/left join only,
004000*                     Person against Department, hard-coded key
004100*                     column ID.  No concat, no accumulator -
004200*                     mm000 kept the joined table itself.
004300* 19/06/98 jh  -      Y2K remediation - no date fields on this
004400*                     module, comment only.
004500* 08/02/04 jh  -      Outer and right join added.  Introduced the
004600*                     running accumulator table so a three-way
004700*                     merge could fold left to right.
004800* 17/05/11 kd  -      Added 4000-WRITE-STEP-FILE after every step,
004900*                     per audit request AUD-1140.
005000* 04/01/26 rp  -      Rewritten on the current copybook set.
005100*                     Dataset-name resolution (FILE1/FILE2/FILE3
005200*                     or the current-result name) centralised in
005300*                     2010 instead of being repeated per step
005400*                     type.
005500* 10/02/26 rp  -      CONCAT step added - 2600/2650/2330.
005600* 10/02/26 rp  -      Result-shape logging (3000) added to the
005700*                     job log per audit request AUD-1140 follow
005800*                     -up - row/column counts were computed but
005900*                     never displayed.
006000* 13/02/26 rp  -      AUD-1140 item 8 - 4000-WRITE-STEP-FILE was
006100*                     building the step file name off MM-
006200*                     Current-Result, so a named JOIN or MERGE
006300*                     step never saw its own output name on
006400*                     disk.  Name now comes from LK-JS-Output-
006500*                     Name for the step just run; MM-Current-
006600*                     Result itself is untouched and still
006700*                     drives the next step's source lookup.
006800* 18/02/26 rp  -      AUD-1140 item 9 - unmatched-L rows on a
006900*                     LEFT/OUTER step were batched into a
007000*                     separate pass after every matched row had
007100*                     already gone out, so an unmatched L row
007200*                     landed at the end of the file instead of
007300*                     at its own spot in L order.  2003 now
007400*                     builds the left-only row itself right
007500*                     after 2004's right-side scan comes up
007600*                     empty, so matched and unmatched L rows
007700*                     interleave in L order as the run book
007800*                     specifies.  Unmatched R rows still trail
007900*                     the whole pass - that carve-out is unchanged.
008000* 18/02/26 rp  -      2150/2160 now test the PM/DP/PJ -Col-*-
008100*                     Kept flags mm200 sets for SELECT_COLUMNS
008200*                     and leave a dropped column's slot at
008300*                     spaces/zero instead of loading it anyway -
008400*                     a deselected column was flowing through to
008500*                     every join/concat/output untouched before.
008600*
008700 environment             division.
008800*================================
008900*
009000 configuration section.
009100 special-names.
009200     class  mm-numeric-class is "0123456789"
009300     upsi-3  on status is mm-upsi-3-on
009400             off status is mm-upsi-3-off.
009500*
009600 input-output             section.
009700 file-control.
009800     copy "selmmstep.cob".
009900*
010000 data                     division.
010100*================================
010200*
010300 file section.
010400     copy "fdmmstep.cob".
010500*
010600 working-storage section.
010700*-----------------------
010800     copy "wsmmparm.cob".
010900     copy "wsmmpers.cob".
011000     copy "wsmmdept.cob".
011100     copy "wsmmproj.cob".
011200     copy "wsmmout.cob".
011300     copy "wsmmwork.cob".
011400     copy "wsmmmsgs.cob".
011500*
011600 01  WS-Step-Status          pic xx.
011700 01  WS-Step-File-Name       pic x(30).
011800*
011900*--------------------------------------------------------------*
012000*  Dataset-name resolution - a MERGE/CONCAT step names its
012100*  datasets by CT-Name, which is either one of the fixed input
012200*  names FILE1/FILE2/FILE3 or the job's current-result name
012300*  (MM-Current-Result).  1=Person 2=Dept 3=Project 4=Accumulator.
012400*--------------------------------------------------------------*
012500*
012600 01  WS-Resolve-Area.
012700     03  WS-Resolve-Name     pic x(12).
012800     03  WS-Resolve-Type     pic 9      comp.
012900     03  WS-Resolve-Found    pic x      value "N".
013000     03  filler              pic x(10).
013100*
013200 01  WS-Merge-Area.
013300     03  WS-Left-Type        pic 9      comp.
013400     03  WS-Right-Type       pic 9      comp.
013500     03  WS-Left-Count       pic 9(4)   comp.
013600     03  WS-Right-Count      pic 9(4)   comp.
013700     03  WS-Left-Ix          pic 9(4)   comp.
013800     03  WS-Right-Ix         pic 9(4)   comp.
013900     03  WS-Left-Row-Ok      pic x      value "N".
014000     03  WS-Right-Row-Ok     pic x      value "N".
014100     03  WS-Left-Key-Value   pic x(20).
014200     03  WS-Right-Key-Value  pic x(20).
014300     03  filler              pic x(10).
014400*
014500 01  WS-Matched-Tables.
014600     03  WS-Left-Matched  occurs 2500   pic x.
014700     03  WS-Right-Matched occurs 2500   pic x.
014800     03  filler              pic x(10).
014900*
015000*--------------------------------------------------------------*
015100*  One side's contribution to a build row - filled by 2150/2160
015200*  from whichever dataset type that side resolved to, spaces/
015300*  zero in every field the source type does not carry.
015400*--------------------------------------------------------------*
015500*
015600 01  WS-Left-Slot.
015700     03  WS-LS-Id            pic x(9).
015800     03  WS-LS-Name          pic x(20).
015900     03  WS-LS-Age           pic 9(3).
016000     03  WS-LS-Dept          pic x(12).
016100     03  WS-LS-Salary        pic 9(7)v99  comp-3.
016200     03  WS-LS-Project       pic x(10).
016300     03  WS-LS-Start         pic x(10).
016400     03  WS-LS-Seq           pic 9(4)   comp.
016500     03  filler              pic x(10).
016600 01  WS-Right-Slot.
016700     03  WS-RS-Id            pic x(9).
016800     03  WS-RS-Name          pic x(20).
016900     03  WS-RS-Age           pic 9(3).
017000     03  WS-RS-Dept          pic x(12).
017100     03  WS-RS-Salary        pic 9(7)v99  comp-3.
017200     03  WS-RS-Project       pic x(10).
017300     03  WS-RS-Start         pic x(10).
017400     03  WS-RS-Seq           pic 9(4)   comp.
017500     03  filler              pic x(10).
017600*
017700*--------------------------------------------------------------*
017800*  Build table - the step's result is assembled here, never
017900*  straight into OT-Accumulator-Table, because a step's left or
018000*  right side may itself be the accumulator (step N naming the
018100*  same current-result twice over).  Copied to the accumulator
018200*  whole once the step is complete.
018300*--------------------------------------------------------------*
018400*
018500 01  WS-Build-Table.
018600     03  WS-Build-Row-Count  pic 9(4)   comp  value zero.
018700     03  WS-Build-Row occurs 2500.
018800         05  WS-Build-Id         pic x(9).
018900         05  WS-Build-Name       pic x(20).
019000         05  WS-Build-Age        pic 9(3).
019100         05  WS-Build-Dept       pic x(12).
019200         05  WS-Build-Salary     pic 9(7)v99  comp-3.
019300         05  WS-Build-Project    pic x(10).
019400         05  WS-Build-Start      pic x(10).
019500         05  WS-Build-Seq        pic 9(4)     comp.
019600         05  filler              pic x(5).
019700*
019800 01  WS-Concat-Area.
019900     03  WS-Concat-Ix         pic 9      comp.
020000     03  WS-Concat-Name-Count pic 9      comp  value zero.
020100     03  WS-Concat-Name occurs 5         pic x(12).
020200     03  filler               pic x(10).
020300*
020400 01  WS-Log-Area.
020500     03  WS-Log-Text          pic x(60).
020600     03  WS-Log-Rows-Ed       pic zzzz9.
020700     03  WS-Log-Step-Ed       pic zz9.
020800     03  filler               pic x(10).
020900*
021000 linkage section.
021100*===============
021200*
021300 01  LK-Calling-Data.
021400     03  LK-Called        pic x(8).
021500     03  LK-Caller        pic x(8).
021600     03  LK-Return-Code   pic 99        comp.
021700     03  LK-Dataset-Type  pic 9.
021800     03  LK-Step-No       pic 999       comp.
021900     03  LK-Log-Line      pic x(80).
022000 01  LK-Join-Step-Table.
022100     03  LK-Join-Step-Count  pic 999        comp.
022200     03  LK-Join-Step occurs 50.
022300         05  LK-JS-Type          pic x(7).
022400         05  LK-JS-Source        pic x(12).
022500         05  LK-JS-With          pic x(12).
022600         05  LK-JS-Left-Key      pic x(10).
022700         05  LK-JS-Right-Key     pic x(10).
022800         05  LK-JS-Join-Type     pic x(5).
022900         05  LK-JS-Output-Name   pic x(12).
023000         05  LK-JS-Concat-List   pic x(60).
023100 01  LK-Step-Number       pic 999          comp.
023200 01  LK-Job-Control.
023300     03  LK-Default-Join-Type   pic x(5).
023400     03  LK-Current-Result      pic x(12).
023500     03  LK-Output-Folder       pic x(30).
023600     03  LK-Output-File         pic x(30).
023700     03  LK-Mergeall-Key-List   pic x(40).
023800     03  filler                 pic x(11).
023900*
024000 procedure               division using LK-Calling-Data
024100                                       LK-Join-Step-Table
024200                                       LK-Step-Number
024300                                       LK-Job-Control
024400                                       PM-Person-Table
024500                                       DP-Dept-Table
024600                                       PJ-Project-Table
024700                                       OT-Accumulator-Table.
024800*===============================================
024900*
025000 0100-main-line.
025100     move     zero to LK-Return-Code.
025200     evaluate LK-JS-Type (LK-Step-Number)
025300         when "MERGE"
025400              perform 2000-do-merge-step  thru 2000-exit
025500         when "CONCAT"
025600              perform 2600-do-concat-step thru 2600-exit
025700         when other
025800              move  MM203 to LK-Log-Line
025900              move  203   to LK-Return-Code
026000     end-evaluate.
026100     move     "MM300" to LK-Caller.
026200     goback.
026300*
026400*-----------------------------------------------------------
026500*  2000  -  MERGE step - keyed join of the source and join-
026600*           with datasets named in the step, per the join
026700*           type, result replaces the accumulator.
026800*-----------------------------------------------------------
026900*
027000 2000-do-merge-step.
027100     move     LK-JS-Source (LK-Step-Number) to WS-Resolve-Name.
027200     perform  2010-resolve-dataset-name thru 2010-exit.
027300     if       WS-Resolve-Found not = "Y"
027400              string MM201 delimited by size
027500                     LK-JS-Source (LK-Step-Number) delimited by size
027600                     into LK-Log-Line
027700              move  201 to LK-Return-Code
027800              go to 2000-exit.
027900     move     WS-Resolve-Type to WS-Left-Type.
028000     move     LK-JS-With (LK-Step-Number) to WS-Resolve-Name.
028100     perform  2010-resolve-dataset-name thru 2010-exit.
028200     if       WS-Resolve-Found not = "Y"
028300              string MM201 delimited by size
028400                     LK-JS-With (LK-Step-Number) delimited by size
028500                     into LK-Log-Line
028600              move  201 to LK-Return-Code
028700              go to 2000-exit.
028800     move     WS-Resolve-Type to WS-Right-Type.
028900     perform  2100-get-left-count  thru 2100-exit.
029000     perform  2110-get-right-count thru 2110-exit.
029100     move     zero to WS-Build-Row-Count.
029200     perform   2001-clear-one-left-flag thru 2001-exit
029300               varying WS-Left-Ix from 1 by 1
029400               until WS-Left-Ix > WS-Left-Count.
029500     perform   2002-clear-one-right-flag thru 2002-exit
029600               varying WS-Right-Ix from 1 by 1
029700               until WS-Right-Ix > WS-Right-Count.
029800*
029900*    Inner pass - L-driven, matches emitted in R order for each
030000*    L row, per the run book's output row order rule (AUD-1140).
030100*
030200     perform   2003-match-one-left-row thru 2003-exit
030300               varying WS-Left-Ix from 1 by 1
030400               until WS-Left-Ix > WS-Left-Count.
030500     if       LK-Return-Code not = zero
030600              go to 2000-exit.
030700*
030800*    An unmatched L row (left/outer) is built inside 2003, right
030900*    where that row falls in L order - the run book's keyed-merge
031000*    rule (AUD-1140) only carves out unmatched R rows to trail
031100*    after every L row; unmatched L rows keep their own position.
031200*    Unmatched R rows (right/outer) still trail the whole pass.
031300*
031400     if       LK-JS-Join-Type (LK-Step-Number) = "RIGHT" or
031500              LK-JS-Join-Type (LK-Step-Number) = "OUTER"
031600              perform 2006-build-one-right-only-row thru 2006-exit
031700                      varying WS-Right-Ix from 1 by 1
031800                      until WS-Right-Ix > WS-Right-Count
031900     end-if.
032000     if       LK-Return-Code not = zero
032100              go to 2000-exit.
032200     perform  2900-replace-accumulator thru 2900-exit.
032300     move     LK-JS-Source (LK-Step-Number) to MM-Current-Result.
032400     move     LK-JS-Source (LK-Step-Number) to WS-Resolve-Name.
032500     perform  3000-log-step-shape thru 3000-exit.
032600     perform  4000-write-step-file thru 4000-exit.
032700 2000-exit.
032800     exit.
032900*
033000 2001-clear-one-left-flag.
033100     move      "N" to WS-Left-Matched (WS-Left-Ix).
033200 2001-exit.
033300     exit.
033400*
033500 2002-clear-one-right-flag.
033600     move      "N" to WS-Right-Matched (WS-Right-Ix).
033700 2002-exit.
033800     exit.
033900*
034000 2003-match-one-left-row.
034100     perform   2120-check-left-row-ok thru 2120-exit.
034200     if        WS-Left-Row-Ok = "Y"
034300               perform 2200-get-left-key thru 2200-exit
034400               perform 2004-match-left-to-right thru 2004-exit
034500                       varying WS-Right-Ix from 1 by 1
034600                       until WS-Right-Ix > WS-Right-Count
034700               if    WS-Left-Matched (WS-Left-Ix) not = "Y" and
034800                     (LK-JS-Join-Type (LK-Step-Number) = "LEFT" or
034900                      LK-JS-Join-Type (LK-Step-Number) = "OUTER")
035000                     perform 2310-build-left-only-row thru 2310-exit
035100               end-if
035200     end-if.
035300     if        LK-Return-Code not = zero
035400               move WS-Left-Count to WS-Left-Ix
035500     end-if.
035600 2003-exit.
035700     exit.
035800*
035900 2004-match-left-to-right.
036000     perform   2130-check-right-row-ok thru 2130-exit.
036100     if        WS-Right-Row-Ok = "Y"
036200               perform 2210-get-right-key thru 2210-exit
036300               if    WS-Left-Key-Value =
036400                     WS-Right-Key-Value
036500                     perform 2300-build-merged-row
036600                       thru 2300-exit
036700                     move "Y" to
036800                          WS-Left-Matched (WS-Left-Ix)
036900                     move "Y" to
037000                          WS-Right-Matched (WS-Right-Ix)
037100               end-if
037200     end-if.
037300 2004-exit.
037400     exit.
037500*
037600 2006-build-one-right-only-row.
037700     perform   2130-check-right-row-ok thru 2130-exit.
037800     if        WS-Right-Row-Ok = "Y" and
037900               WS-Right-Matched (WS-Right-Ix) not = "Y"
038000               perform 2320-build-right-only-row
038100                 thru 2320-exit
038200     end-if.
038300 2006-exit.
038400     exit.
038500*
038600*-----------------------------------------------------------
038700*  2010  -  Resolve a dataset reference name to its table -
038800*           1/2/3 for the fixed input names, 4 when the name
038900*           matches the current accumulated result.
039000*-----------------------------------------------------------
039100*
039200 2010-resolve-dataset-name.
039300     move     "N" to WS-Resolve-Found.
039400     if       WS-Resolve-Name = "FILE1"
039500              move 1 to WS-Resolve-Type
039600              move "Y" to WS-Resolve-Found
039700     else
039800     if       WS-Resolve-Name = "FILE2"
039900              move 2 to WS-Resolve-Type
040000              move "Y" to WS-Resolve-Found
040100     else
040200     if       WS-Resolve-Name = "FILE3"
040300              move 3 to WS-Resolve-Type
040400              move "Y" to WS-Resolve-Found
040500     else
040600     if       MM-Current-Result not = spaces and
040700              WS-Resolve-Name = MM-Current-Result
040800              move 4 to WS-Resolve-Type
040900              move "Y" to WS-Resolve-Found
041000     end-if end-if end-if end-if.
041100 2010-exit.
041200     exit.
041300*
041400*-----------------------------------------------------------
041500*  2100/2110  -  Row count of the dataset a side resolved to.
041600*-----------------------------------------------------------
041700*
041800 2100-get-left-count.
041900     evaluate WS-Left-Type
042000         when 1  move PM-Row-Count to WS-Left-Count
042100         when 2  move DP-Row-Count to WS-Left-Count
042200         when 3  move PJ-Row-Count to WS-Left-Count
042300         when 4  move OT-Row-Count to WS-Left-Count
042400     end-evaluate.
042500 2100-exit.
042600     exit.
042700*
042800 2110-get-right-count.
042900     evaluate WS-Right-Type
043000         when 1  move PM-Row-Count to WS-Right-Count
043100         when 2  move DP-Row-Count to WS-Right-Count
043200         when 3  move PJ-Row-Count to WS-Right-Count
043300         when 4  move OT-Row-Count to WS-Right-Count
043400     end-evaluate.
043500 2110-exit.
043600     exit.
043700*
043800*-----------------------------------------------------------
043900*  2120/2130  -  Is this row still in the dataset (PM/DP/PJ
044000*           Selected flag) - the accumulator carries no such
044100*           flag, every accumulator row counts.
044200*-----------------------------------------------------------
044300*
044400 2120-check-left-row-ok.
044500     move     "N" to WS-Left-Row-Ok.
044600     evaluate WS-Left-Type
044700         when 1  if PM-Selected (WS-Left-Ix) = "Y"
044800                    move "Y" to WS-Left-Row-Ok end-if
044900         when 2  if DP-Selected (WS-Left-Ix) = "Y"
045000                    move "Y" to WS-Left-Row-Ok end-if
045100         when 3  if PJ-Selected (WS-Left-Ix) = "Y"
045200                    move "Y" to WS-Left-Row-Ok end-if
045300         when 4  move "Y" to WS-Left-Row-Ok
045400     end-evaluate.
045500 2120-exit.
045600     exit.
045700*
045800 2130-check-right-row-ok.
045900     move     "N" to WS-Right-Row-Ok.
046000     evaluate WS-Right-Type
046100         when 1  if PM-Selected (WS-Right-Ix) = "Y"
046200                    move "Y" to WS-Right-Row-Ok end-if
046300         when 2  if DP-Selected (WS-Right-Ix) = "Y"
046400                    move "Y" to WS-Right-Row-Ok end-if
046500         when 3  if PJ-Selected (WS-Right-Ix) = "Y"
046600                    move "Y" to WS-Right-Row-Ok end-if
046700         when 4  move "Y" to WS-Right-Row-Ok
046800     end-evaluate.
046900 2130-exit.
047000     exit.
047100*
047200*-----------------------------------------------------------
047300*  2150/2160  -  Load one side's row into its slot - every
047400*           field the source type does not carry is left at
047500*           spaces/zero, so 2350 can tell which side supplied
047600*           a value.
047700*-----------------------------------------------------------
047800*
047900 2150-load-left-slot.
048000     move     spaces to WS-LS-Id WS-LS-Name WS-LS-Dept
048100                         WS-LS-Project WS-LS-Start.
048200     move     zero   to WS-LS-Age WS-LS-Salary WS-LS-Seq.
048300     evaluate WS-Left-Type
048400         when 1
048500              if    PM-Col-Id-Kept   (WS-Left-Ix) = "Y"
048600                    move  PM-Id-Std   (WS-Left-Ix) to WS-LS-Id
048700              end-if
048800              if    PM-Col-Name-Kept (WS-Left-Ix) = "Y"
048900                    move  PM-Name-Wk  (WS-Left-Ix) to WS-LS-Name
049000              end-if
049100              if    PM-Col-Age-Kept  (WS-Left-Ix) = "Y"
049200                    move  PM-Age-Wk   (WS-Left-Ix) to WS-LS-Age
049300              end-if
049400              move  PM-Group-Seq (WS-Left-Ix) to WS-LS-Seq
049500         when 2
049600              if    DP-Col-Id-Kept     (WS-Left-Ix) = "Y"
049700                    move  DP-Id-Std    (WS-Left-Ix) to WS-LS-Id
049800              end-if
049900              if    DP-Col-Dept-Kept   (WS-Left-Ix) = "Y"
050000                    move  DP-Dept-Wk   (WS-Left-Ix) to WS-LS-Dept
050100              end-if
050200              if    DP-Col-Salary-Kept (WS-Left-Ix) = "Y"
050300                    move  DP-Salary-Wk (WS-Left-Ix) to WS-LS-Salary
050400              end-if
050500              move  DP-Group-Seq (WS-Left-Ix) to WS-LS-Seq
050600         when 3
050700              if    PJ-Col-Id-Kept      (WS-Left-Ix) = "Y"
050800                    move  PJ-Id-Std      (WS-Left-Ix) to WS-LS-Id
050900              end-if
051000              if    PJ-Col-Project-Kept (WS-Left-Ix) = "Y"
051100                    move  PJ-Project-Wk  (WS-Left-Ix) to WS-LS-Project
051200              end-if
051300              if    PJ-Col-Start-Kept   (WS-Left-Ix) = "Y"
051400                    move  PJ-Start-Wk    (WS-Left-Ix) to WS-LS-Start
051500              end-if
051600              move  PJ-Group-Seq   (WS-Left-Ix) to WS-LS-Seq
051700         when 4
051800              move  OT-Id-Wk      (WS-Left-Ix) to WS-LS-Id
051900              move  OT-Name-Wk    (WS-Left-Ix) to WS-LS-Name
052000              move  OT-Age-Wk     (WS-Left-Ix) to WS-LS-Age
052100              move  OT-Dept-Wk    (WS-Left-Ix) to WS-LS-Dept
052200              move  OT-Salary-Wk  (WS-Left-Ix) to WS-LS-Salary
052300              move  OT-Project-Wk (WS-Left-Ix) to WS-LS-Project
052400              move  OT-Start-Wk   (WS-Left-Ix) to WS-LS-Start
052500              move  OT-Seq-Wk     (WS-Left-Ix) to WS-LS-Seq
052600     end-evaluate.
052700 2150-exit.
052800     exit.
052900*
053000 2160-load-right-slot.
053100     move     spaces to WS-RS-Id WS-RS-Name WS-RS-Dept
053200                         WS-RS-Project WS-RS-Start.
053300     move     zero   to WS-RS-Age WS-RS-Salary WS-RS-Seq.
053400     evaluate WS-Right-Type
053500         when 1
053600              if    PM-Col-Id-Kept   (WS-Right-Ix) = "Y"
053700                    move  PM-Id-Std   (WS-Right-Ix) to WS-RS-Id
053800              end-if
053900              if    PM-Col-Name-Kept (WS-Right-Ix) = "Y"
054000                    move  PM-Name-Wk  (WS-Right-Ix) to WS-RS-Name
054100              end-if
054200              if    PM-Col-Age-Kept  (WS-Right-Ix) = "Y"
054300                    move  PM-Age-Wk   (WS-Right-Ix) to WS-RS-Age
054400              end-if
054500              move  PM-Group-Seq (WS-Right-Ix) to WS-RS-Seq
054600         when 2
054700              if    DP-Col-Id-Kept     (WS-Right-Ix) = "Y"
054800                    move  DP-Id-Std    (WS-Right-Ix) to WS-RS-Id
054900              end-if
055000              if    DP-Col-Dept-Kept   (WS-Right-Ix) = "Y"
055100                    move  DP-Dept-Wk   (WS-Right-Ix) to WS-RS-Dept
055200              end-if
055300              if    DP-Col-Salary-Kept (WS-Right-Ix) = "Y"
055400                    move  DP-Salary-Wk (WS-Right-Ix) to WS-RS-Salary
055500              end-if
055600              move  DP-Group-Seq (WS-Right-Ix) to WS-RS-Seq
055700         when 3
055800              if    PJ-Col-Id-Kept      (WS-Right-Ix) = "Y"
055900                    move  PJ-Id-Std      (WS-Right-Ix) to WS-RS-Id
056000              end-if
056100              if    PJ-Col-Project-Kept (WS-Right-Ix) = "Y"
056200                    move  PJ-Project-Wk  (WS-Right-Ix) to WS-RS-Project
056300              end-if
056400              if    PJ-Col-Start-Kept   (WS-Right-Ix) = "Y"
056500                    move  PJ-Start-Wk    (WS-Right-Ix) to WS-RS-Start
056600              end-if
056700              move  PJ-Group-Seq   (WS-Right-Ix) to WS-RS-Seq
056800         when 4
056900              move  OT-Id-Wk      (WS-Right-Ix) to WS-RS-Id
057000              move  OT-Name-Wk    (WS-Right-Ix) to WS-RS-Name
057100              move  OT-Age-Wk     (WS-Right-Ix) to WS-RS-Age
057200              move  OT-Dept-Wk    (WS-Right-Ix) to WS-RS-Dept
057300              move  OT-Salary-Wk  (WS-Right-Ix) to WS-RS-Salary
057400              move  OT-Project-Wk (WS-Right-Ix) to WS-RS-Project
057500              move  OT-Start-Wk   (WS-Right-Ix) to WS-RS-Start
057600              move  OT-Seq-Wk     (WS-Right-Ix) to WS-RS-Seq
057700     end-evaluate.
057800 2160-exit.
057900     exit.
058000*
058100*-----------------------------------------------------------
058200*  2200/2210  -  Render the row's join-key column value, named
058300*           by LK-JS-Left-Key/LK-JS-Right-Key, for comparison.
058400*-----------------------------------------------------------
058500*
058600 2200-get-left-key.
058700     move     spaces to WS-Left-Key-Value.
058800     evaluate WS-Left-Type
058900         when 1
059000              evaluate LK-JS-Left-Key (LK-Step-Number)
059100                  when "ID"   move PM-Id-Std  (WS-Left-Ix)
059200                                   to WS-Left-Key-Value
059300                  when "NAME" move PM-Name-Wk (WS-Left-Ix)
059400                                   to WS-Left-Key-Value
059500              end-evaluate
059600         when 2
059700              evaluate LK-JS-Left-Key (LK-Step-Number)
059800                  when "ID"   move DP-Id-Std  (WS-Left-Ix)
059900                                   to WS-Left-Key-Value
060000                  when "DEPT" move DP-Dept-Wk (WS-Left-Ix)
060100                                   to WS-Left-Key-Value
060200              end-evaluate
060300         when 3
060400              evaluate LK-JS-Left-Key (LK-Step-Number)
060500                  when "ID"      move PJ-Id-Std     (WS-Left-Ix)
060600                                      to WS-Left-Key-Value
060700                  when "PROJECT" move PJ-Project-Wk (WS-Left-Ix)
060800                                      to WS-Left-Key-Value
060900              end-evaluate
061000         when 4
061100              move  OT-Id-Wk (WS-Left-Ix) to WS-Left-Key-Value
061200     end-evaluate.
061300 2200-exit.
061400     exit.
061500*
061600 2210-get-right-key.
061700     move     spaces to WS-Right-Key-Value.
061800     evaluate WS-Right-Type
061900         when 1
062000              evaluate LK-JS-Right-Key (LK-Step-Number)
062100                  when "ID"   move PM-Id-Std  (WS-Right-Ix)
062200                                   to WS-Right-Key-Value
062300                  when "NAME" move PM-Name-Wk (WS-Right-Ix)
062400                                   to WS-Right-Key-Value
062500              end-evaluate
062600         when 2
062700              evaluate LK-JS-Right-Key (LK-Step-Number)
062800                  when "ID"   move DP-Id-Std  (WS-Right-Ix)
062900                                   to WS-Right-Key-Value
063000                  when "DEPT" move DP-Dept-Wk (WS-Right-Ix)
063100                                   to WS-Right-Key-Value
063200              end-evaluate
063300         when 3
063400              evaluate LK-JS-Right-Key (LK-Step-Number)
063500                  when "ID"      move PJ-Id-Std     (WS-Right-Ix)
063600                                      to WS-Right-Key-Value
063700                  when "PROJECT" move PJ-Project-Wk (WS-Right-Ix)
063800                                      to WS-Right-Key-Value
063900              end-evaluate
064000         when 4
064100              move  OT-Id-Wk (WS-Right-Ix) to WS-Right-Key-Value
064200     end-evaluate.
064300 2210-exit.
064400     exit.
064500*
064600*-----------------------------------------------------------
064700*  2300  -  Build one matched-pair output row - both sides
064800*           loaded, then coalesced by 2350.
064900*-----------------------------------------------------------
065000*
065100 2300-build-merged-row.
065200     perform  2150-load-left-slot  thru 2150-exit.
065300     perform  2160-load-right-slot thru 2160-exit.
065400     perform  2340-add-build-row   thru 2340-exit.
065500     if       LK-Return-Code = zero
065600              perform 2350-coalesce-slots thru 2350-exit.
065700 2300-exit.
065800     exit.
065900*
066000*-----------------------------------------------------------
066100*  2310/2320  -  Build one unmatched row, left-only or right-
066200*           only per the join type - the other side's slot is
066300*           left at spaces/zero so 2350 pads it correctly.
066400*-----------------------------------------------------------
066500*
066600 2310-build-left-only-row.
066700     perform  2150-load-left-slot thru 2150-exit.
066800     move     spaces to WS-RS-Id WS-RS-Name WS-RS-Dept
066900                         WS-RS-Project WS-RS-Start.
067000     move     zero   to WS-RS-Age WS-RS-Salary WS-RS-Seq.
067100     perform  2340-add-build-row thru 2340-exit.
067200     if       LK-Return-Code = zero
067300              perform 2350-coalesce-slots thru 2350-exit.
067400 2310-exit.
067500     exit.
067600*
067700 2320-build-right-only-row.
067800     perform  2160-load-right-slot thru 2160-exit.
067900     move     spaces to WS-LS-Id WS-LS-Name WS-LS-Dept
068000                         WS-LS-Project WS-LS-Start.
068100     move     zero   to WS-LS-Age WS-LS-Salary WS-LS-Seq.
068200     perform  2340-add-build-row thru 2340-exit.
068300     if       LK-Return-Code = zero
068400              perform 2350-coalesce-slots thru 2350-exit.
068500 2320-exit.
068600     exit.
068700*
068800*-----------------------------------------------------------
068900*  2330  -  Append one slot, unmerged, to the build table -
069000*           used by CONCAT, which has only one side per row.
069100*-----------------------------------------------------------
069200*
069300 2330-append-left-slot.
069400     perform  2340-add-build-row thru 2340-exit.
069500     if       LK-Return-Code = zero
069600              move WS-LS-Id      to WS-Build-Id (WS-Build-Row-Count)
069700              move WS-LS-Name    to WS-Build-Name (WS-Build-Row-Count)
069800              move WS-LS-Age     to WS-Build-Age (WS-Build-Row-Count)
069900              move WS-LS-Dept    to WS-Build-Dept (WS-Build-Row-Count)
070000              move WS-LS-Salary  to WS-Build-Salary (WS-Build-Row-Count)
070100              move WS-LS-Project to WS-Build-Project (WS-Build-Row-Count)
070200              move WS-LS-Start   to WS-Build-Start (WS-Build-Row-Count)
070300              move WS-LS-Seq     to WS-Build-Seq (WS-Build-Row-Count).
070400 2330-exit.
070500     exit.
070600*
070700*-----------------------------------------------------------
070800*  2340  -  Bump the build row count, abend MM204 on overflow.
070900*-----------------------------------------------------------
071000*
071100 2340-add-build-row.
071200     add      1 to WS-Build-Row-Count.
071300     if       WS-Build-Row-Count > MM-Max-Accum-Rows
071400              move  MM204 to LK-Log-Line
071500              move  204   to LK-Return-Code.
071600 2340-exit.
071700     exit.
071800*
071900*-----------------------------------------------------------
072000*  2350  -  Coalesce the two slots into the current build row
072100*           - left wins where it supplied a value, else right.
072200*           The run book's "all L columns followed by all R
072300*           columns" rule is fixed into one output schema here.
072400*-----------------------------------------------------------
072500*
072600 2350-coalesce-slots.
072700     if       WS-LS-Id not = spaces
072800              move WS-LS-Id to WS-Build-Id (WS-Build-Row-Count)
072900     else
073000              move WS-RS-Id to WS-Build-Id (WS-Build-Row-Count)
073100     end-if.
073200     if       WS-LS-Name not = spaces
073300              move WS-LS-Name to WS-Build-Name (WS-Build-Row-Count)
073400     else
073500              move WS-RS-Name to WS-Build-Name (WS-Build-Row-Count)
073600     end-if.
073700     if       WS-LS-Age not = zero
073800              move WS-LS-Age to WS-Build-Age (WS-Build-Row-Count)
073900     else
074000              move WS-RS-Age to WS-Build-Age (WS-Build-Row-Count)
074100     end-if.
074200     if       WS-LS-Dept not = spaces
074300              move WS-LS-Dept to WS-Build-Dept (WS-Build-Row-Count)
074400     else
074500              move WS-RS-Dept to WS-Build-Dept (WS-Build-Row-Count)
074600     end-if.
074700     if       WS-LS-Salary not = zero
074800              move WS-LS-Salary to WS-Build-Salary (WS-Build-Row-Count)
074900     else
075000              move WS-RS-Salary to WS-Build-Salary (WS-Build-Row-Count)
075100     end-if.
075200     if       WS-LS-Project not = spaces
075300              move WS-LS-Project to WS-Build-Project (WS-Build-Row-Count)
075400     else
075500              move WS-RS-Project to WS-Build-Project (WS-Build-Row-Count)
075600     end-if.
075700     if       WS-LS-Start not = spaces
075800              move WS-LS-Start to WS-Build-Start (WS-Build-Row-Count)
075900     else
076000              move WS-RS-Start to WS-Build-Start (WS-Build-Row-Count)
076100     end-if.
076200     if       WS-LS-Seq not = zero
076300              move WS-LS-Seq to WS-Build-Seq (WS-Build-Row-Count)
076400     else
076500              move WS-RS-Seq to WS-Build-Seq (WS-Build-Row-Count)
076600     end-if.
076700 2350-exit.
076800     exit.
076900*
077000*-----------------------------------------------------------
077100*  2600  -  CONCAT step - append the listed datasets' rows, in
077200*           listed order, into the build table; result replaces
077300*           the accumulator under the step's own output name.
077400*-----------------------------------------------------------
077500*
077600 2600-do-concat-step.
077700     move     zero to WS-Build-Row-Count.
077800     perform  2650-parse-concat-list thru 2650-exit.
077900     perform   2601-concat-one-dataset thru 2601-exit
078000               varying WS-Concat-Ix from 1 by 1
078100               until WS-Concat-Ix > WS-Concat-Name-Count
078200               or    LK-Return-Code not = zero.
078300     if       LK-Return-Code not = zero
078400              go to 2600-exit.
078500     perform  2900-replace-accumulator thru 2900-exit.
078600     move     LK-JS-Output-Name (LK-Step-Number) to MM-Current-Result.
078700     perform  3000-log-step-shape  thru 3000-exit.
078800     perform  4000-write-step-file thru 4000-exit.
078900 2600-exit.
079000     exit.
079100*
079200 2601-concat-one-dataset.
079300     move      WS-Concat-Name (WS-Concat-Ix) to WS-Resolve-Name.
079400     perform   2010-resolve-dataset-name thru 2010-exit.
079500     if        WS-Resolve-Found not = "Y"
079600               string MM202 delimited by size
079700                      WS-Concat-Name (WS-Concat-Ix)
079800                      delimited by size
079900                      into LK-Log-Line
080000               move  202 to LK-Return-Code
080100     else
080200               move  WS-Resolve-Type to WS-Left-Type
080300               perform 2100-get-left-count thru 2100-exit
080400               perform 2602-append-one-left-row thru 2602-exit
080500                       varying WS-Left-Ix from 1 by 1
080600                       until WS-Left-Ix > WS-Left-Count
080700                       or    LK-Return-Code not = zero
080800     end-if.
080900 2601-exit.
081000     exit.
081100*
081200 2602-append-one-left-row.
081300     perform   2120-check-left-row-ok thru 2120-exit.
081400     if        WS-Left-Row-Ok = "Y"
081500               perform 2150-load-left-slot
081600                       thru 2150-exit
081700               perform 2330-append-left-slot
081800                       thru 2330-exit
081900     end-if.
082000 2602-exit.
082100     exit.
082200*
082300*-----------------------------------------------------------
082400*  2650  -  Split the space-delimited concat dataset list.
082500*-----------------------------------------------------------
082600*
082700 2650-parse-concat-list.
082800     move     zero   to WS-Concat-Name-Count.
082900     move     spaces to WS-Concat-Name (1) WS-Concat-Name (2)
083000                         WS-Concat-Name (3) WS-Concat-Name (4)
083100                         WS-Concat-Name (5).
083200     unstring LK-JS-Concat-List (LK-Step-Number) delimited by space
083300              into WS-Concat-Name (1) WS-Concat-Name (2)
083400                   WS-Concat-Name (3) WS-Concat-Name (4)
083500                   WS-Concat-Name (5).
083600     perform   2651-count-one-concat-name thru 2651-exit
083700               varying WS-Concat-Ix from 1 by 1 until WS-Concat-Ix > 5.
083800 2650-exit.
083900     exit.
084000*
084100 2651-count-one-concat-name.
084200     if        WS-Concat-Name (WS-Concat-Ix) not = spaces
084300               move WS-Concat-Ix to WS-Concat-Name-Count
084400     end-if.
084500 2651-exit.
084600     exit.
084700*
084800*-----------------------------------------------------------
084900*  2900  -  Replace the accumulator with the build table.
085000*-----------------------------------------------------------
085100*
085200 2900-replace-accumulator.
085300     move     WS-Build-Row-Count to OT-Row-Count.
085400     perform   2901-replace-one-accumulator-row thru 2901-exit
085500               varying MM-Row-Subscript from 1 by 1
085600               until MM-Row-Subscript > WS-Build-Row-Count.
085700 2900-exit.
085800     exit.
085900*
086000 2901-replace-one-accumulator-row.
086100     move      WS-Build-Id      (MM-Row-Subscript)
086200                    to OT-Id-Wk      (MM-Row-Subscript).
086300     move      WS-Build-Name    (MM-Row-Subscript)
086400                    to OT-Name-Wk    (MM-Row-Subscript).
086500     move      WS-Build-Age     (MM-Row-Subscript)
086600                    to OT-Age-Wk     (MM-Row-Subscript).
086700     move      WS-Build-Dept    (MM-Row-Subscript)
086800                    to OT-Dept-Wk    (MM-Row-Subscript).
086900     move      WS-Build-Salary  (MM-Row-Subscript)
087000                    to OT-Salary-Wk  (MM-Row-Subscript).
087100     move      WS-Build-Project (MM-Row-Subscript)
087200                    to OT-Project-Wk (MM-Row-Subscript).
087300     move      WS-Build-Start   (MM-Row-Subscript)
087400                    to OT-Start-Wk   (MM-Row-Subscript).
087500     move      WS-Build-Seq     (MM-Row-Subscript)
087600                    to OT-Seq-Wk     (MM-Row-Subscript).
087700     move      "N" to OT-Matched-L (MM-Row-Subscript).
087800     move      "N" to OT-Matched-R (MM-Row-Subscript).
087900 2901-exit.
088000     exit.
088100*
088200*-----------------------------------------------------------
088300*  3000  -  Log this step's result shape to the job log, per
088400*           the run book's reporting rule - rows and columns
088500*           for every step (AUD-1140).  Column count is fixed -
088600*           the output schema never varies step to step.
088700*-----------------------------------------------------------
088800*
088900 3000-log-step-shape.
089000     move     LK-Step-Number   to WS-Log-Step-Ed.
089100     move     OT-Row-Count     to WS-Log-Rows-Ed.
089200     string   "STEP "        delimited by size
089300              WS-Log-Step-Ed delimited by size
089400              " RESULT "     delimited by size
089500              WS-Resolve-Name delimited by size
089600              " ROWS "       delimited by size
089700              WS-Log-Rows-Ed delimited by size
089800              " COLUMNS 008" delimited by size
089900              into WS-Log-Text.
090000     display  "MM300 " WS-Log-Text.
090100 3000-exit.
090200     exit.
090300*
090400*-----------------------------------------------------------
090500*  4000  -  Write the step's result to the intermediate file
090600*           stepN_<outputname>, in the configured output
090700*           folder, same delimited shape as the final output.
090800*-----------------------------------------------------------
090900*
091000 4000-write-step-file.
091100     move     spaces to WS-Step-File-Name.
091200     string   LK-Output-Folder delimited by space
091300              "/step"          delimited by size
091400              WS-Log-Step-Ed   delimited by size
091500              "_"              delimited by size
091600              LK-JS-Output-Name (LK-Step-Number) delimited by space
091700              into WS-Step-File-Name.
091800     open     output Step-File.
091900     move     "OUT_ID,OUT_NAME,OUT_AGE,OUT_DEPT,OUT_SALARY," &
092000              "OUT_PROJECT,OUT_START,OUT_SEQ" to Step-File-Line.
092100     write     Step-File-Line.
092200     perform   4001-write-one-step-line thru 4001-exit
092300               varying MM-Row-Subscript from 1 by 1
092400               until MM-Row-Subscript > OT-Row-Count.
092500     close    Step-File.
092600 4000-exit.
092700     exit.
092800*
092900 4001-write-one-step-line.
093000     perform   4100-build-step-line thru 4100-exit.
093100     write     Step-File-Line.
093200 4001-exit.
093300     exit.
093400*
093500 4100-build-step-line.
093600     move     spaces to Step-File-Line.
093700     move     OT-Age-Wk    (MM-Row-Subscript) to WS-LS-Age.
093800     move     OT-Seq-Wk    (MM-Row-Subscript) to WS-LS-Seq.
093900     string   OT-Id-Wk      (MM-Row-Subscript) delimited by size ","
094000              OT-Name-Wk    (MM-Row-Subscript) delimited by size ","
094100              WS-LS-Age                        delimited by size ","
094200              OT-Dept-Wk    (MM-Row-Subscript) delimited by size ","
094300              OT-Salary-Wk  (MM-Row-Subscript) delimited by size ","
094400              OT-Project-Wk (MM-Row-Subscript) delimited by size ","
094500              OT-Start-Wk   (MM-Row-Subscript) delimited by size ","
094600              WS-LS-Seq                         delimited by size
094700              into Step-File-Line.
094800 4100-exit.
094900     exit.
