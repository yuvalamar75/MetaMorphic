000100*   Select For The Control Parameter File.
000200* 04/01/26 rp  - Created.
000300     select  Control-File    assign to "MMCTLF"
000400             organization is line sequential
000500             file status  is WS-Ctl-Status.
