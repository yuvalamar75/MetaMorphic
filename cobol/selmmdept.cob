000100*   Select For The Department Input Dataset (FILE2).
000200* 04/01/26 rp  - Created.
000300     select  Dept-File       assign to WS-Dept-File-Name
000400             organization is line sequential
000500             file status  is WS-Dept-Status.
