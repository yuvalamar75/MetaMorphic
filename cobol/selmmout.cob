000100*   Select For The Final Consolidated Output File.
000200* 04/01/26 rp  - Created.
000300     select  Output-File     assign to WS-Output-File-Name
000400             organization is line sequential
000500             file status  is WS-Output-Status.
