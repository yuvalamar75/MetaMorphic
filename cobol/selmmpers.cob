000100*   Select For The Person Master Input Dataset (FILE1).
000200* 04/01/26 rp  - Created.
000300     select  Person-File     assign to WS-Person-File-Name
000400             organization is line sequential
000500             file status  is WS-Person-Status.
