000100*   Select For The Project Input Dataset (FILE3).
000200* 04/01/26 rp  - Created.
000300     select  Project-File    assign to WS-Project-File-Name
000400             organization is line sequential
000500             file status  is WS-Project-Status.
