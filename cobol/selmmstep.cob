000100*   Select For The Dynamically Named Intermediate Step File.
000200*   Name is built each step as stepN_<outputname> in mm300
000300*   4000-WRITE-STEP-FILE - ASSIGN TO a WS variable, not a literal.
000400* 04/01/26 rp  - Created.
000500     select  Step-File       assign to WS-Step-File-Name
000600             organization is line sequential
000700             file status  is WS-Step-Status.
