000100*****************************************************************
000200*                                                               *
000300*   Inter-Program Calling Linkage For The MetaMorphic Merge    *
000400*        Job (mm000/mm100/mm200/mm300)                         *
000500*                                                               *
000600*****************************************************************
000700*  Passed on every CALL between the mm0nn/mm1nn/mm2nn/mm3nn
000800*  modules so that the called module can log through the
000900*  driver's job log and so the driver knows who called who
001000*  when an abend message has to be built.
001100*
001200* 04/01/26 rp  - Created, based on the old wscall.cob shape.
001300* 19/01/26 rp  - Added LK-Log-Line for the 9000-LOG-MESSAGE CALL.
001400* 02/02/26 rp  - LK-Step-No widened 99 -> 999 (jobs now run more
001500*                than 99 join/concat steps on the big consolidations).
001600* 18/02/26 rp  - Added 88-levels for LK-Dataset-Type - every
001700*                caller was testing this against the raw digit.
001800*
001900 01  LK-Calling-Data.
002000     03  LK-Called        pic x(8).
002100     03  LK-Caller        pic x(8).
002200     03  LK-Return-Code   pic 99        comp.
002300*                                   00 = ok, non-zero = abend code
002400     03  LK-Dataset-Type  pic 9.
002500         88  LK-Is-Person        value 1.
002600         88  LK-Is-Dept          value 2.
002700         88  LK-Is-Project       value 3.
002800         88  LK-Is-Accumulator   value 4.
002900*                                   1 = Person, 2 = Dept, 3 = Project,
003000*                                   4 = Output accumulator
003100     03  LK-Step-No       pic 999       comp.
003200     03  LK-Log-Line      pic x(80).
