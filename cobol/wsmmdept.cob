000100*****************************************************************
000200*                                                               *
000300*   Record Definition For Department Dataset (FILE2)           *
000400*        Uses DP-Id-Raw as received - zero-prefixed 9 digit     *
000500*                                                               *
000600*****************************************************************
000700*  File size 30 bytes.
000800*
000900* 04/01/26 rp  - Created.
001000* 14/01/26 rp  - Added DP-Id-Std canonical key area.
001100* 18/02/26 rp  - Added 88-levels DP-Row-Selected/DP-Row-Dropped.
001200*
001300 01  DP-Dept-Record.
001400     03  DP-Id-Raw           pic x(11).
001500     03  DP-Dept             pic x(12).
001600     03  DP-Salary           pic 9(7)v99.
001700*
001800*--------------------------------------------------------------*
001900*  Working table.
002000*--------------------------------------------------------------*
002100*
002200 01  DP-Dept-Table.
002300     03  DP-Row-Count        pic 9(4)       comp  value zero.
002400     03  DP-Row occurs 500.
002500         05  DP-Id-Raw-Wk        pic x(11).
002600         05  DP-Id-Std           pic x(9).
002700         05  DP-Id-Std9 redefines DP-Id-Std
002800                                 pic 9(9).
002900         05  DP-Dept-Wk          pic x(12).
003000         05  DP-Salary-Wk        pic 9(7)v99  comp-3.
003100         05  DP-Group-Seq        pic 9(4)   comp  value zero.
003200         05  DP-Selected         pic x      value "Y".
003300             88  DP-Row-Selected     value "Y".
003400             88  DP-Row-Dropped      value "N".
003500         05  DP-Col-Id-Kept      pic x      value "Y".
003600         05  DP-Col-Dept-Kept    pic x      value "Y".
003700         05  DP-Col-Salary-Kept  pic x      value "Y".
