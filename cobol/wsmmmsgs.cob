000100*****************************************************************
000200*                                                               *
000300*   Error Messages Used By The MetaMorphic Merge Job           *
000400*                                                               *
000500*****************************************************************
000600*  Numbering follows the house scheme - MM0nn for driver/control
000700*  abends, MM1nn for loader/transform abends, MM2nn for merge/
000800*  concat engine abends.  All are abend messages; this job has
000900*  no "note and continue" class of message - run book AUD-1140
001000*  calls for a hard abend on every listed error condition.
001100*
001200* 04/01/26 rp  - Created.
001300* 16/01/26 rp  - Split MM1nn/MM2nn ranges out of the MM0nn block
001400*                once mm200 and mm300 grew their own abends.
001500* 27/01/26 rp  - MM015 non-numeric-id message widened to hold the
001600*                offending raw value, per AUD-1140 wording review.
001700* 12/02/26 rp  - MM005 reworded for clarity, per AUD-1140 item 6.
001800*                MM004/MM103/MM107/MM108/MM203/MM204 widened -
001900*                each was truncating its own literal.
002000*
002100 01  Error-Messages.
002200*   Driver / control-file (MM0nn)
002300     03  MM001   pic x(40) value "MM001 Control file not found or empty -".
002400     03  MM002   pic x(38) value "MM002 Control parameter unparseable -".
002500     03  MM003   pic x(40) value "MM003 Unsupported output file type -   ".
002600     03  MM004   pic x(42) value "MM004 Processing completed successfully.".
002700     03  MM005   pic x(56) value "MM005 All input files must share the same key columns".
002800*   Loader / transformer (MM1nn)
002900     03  MM101   pic x(34) value "MM101 Input file not found -     ".
003000     03  MM102   pic x(36) value "MM102 Unsupported input file type -".
003100     03  MM103   pic x(42) value "MM103 Unknown transformation operation -".
003200     03  MM104   pic x(40) value "MM104 Column not present on dataset -  ".
003300     03  MM105   pic x(44) value "MM105 Non-numeric ID after removing dashes -".
003400     03  MM106   pic x(36) value "MM106 Filter operator not valid -  ".
003500     03  MM107   pic x(40) value "MM107 Drop-duplicates column list empty".
003600     03  MM108   pic x(40) value "MM108 Add-group-order column list empty".
003700*   Merge / concat engine (MM2nn)
003800     03  MM201   pic x(32) value "MM201 Merge dataset not found - ".
003900     03  MM202   pic x(34) value "MM202 Concat dataset not found -  ".
004000     03  MM203   pic x(38) value "MM203 Unknown join/concat step type -".
004100     03  MM204   pic x(58) value "MM204 Accumulator table overflow, raise MM-Max-Accum-Rows".
004200*
004300 01  Error-Code          pic 999.
