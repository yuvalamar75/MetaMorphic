000100*****************************************************************
000200*                                                               *
000300*   Working Storage For The Consolidated Output Record         *
000400*        And The Running "Current Result" Accumulator          *
000500*                                                               *
000600*****************************************************************
000700*  Record is 76 bytes but the accumulator row carries extra
000800*  housekeeping (group-seq, matched flags) the way His-Qtd/
000900*  His-Ytd carried extras beyond the printed totals - see
001000*  wspyhis.cob for the shape this follows.
001100*
001200* 04/01/26 rp  - Created.
001300* 22/01/26 rp  - Added OT-Matched-L / OT-Matched-R for the
001400*                left/right/outer unmatched-row pass in mm300.
001500* 30/01/26 rp  - OT-Salary-Wk changed to comp-3, display form
001600*                OT-Salary kept zoned per the output file layout.
001700* 18/02/26 rp  - Added 88-levels OT-Left-Was-Matched/OT-Right-
001800*                Was-Matched.
001900*
002000 01  OT-Output-Record.
002100     03  OT-Id               pic x(9).
002200     03  OT-Name             pic x(20).
002300     03  OT-Age              pic 9(3).
002400     03  OT-Dept             pic x(12).
002500     03  OT-Salary           pic 9(7)v99.
002600     03  OT-Project          pic x(10).
002700     03  OT-Start            pic x(10).
002800     03  OT-Seq              pic 9(4).
002900*
003000*--------------------------------------------------------------*
003100*  OT-Accumulator-Table is the "current result" dataset.  Every
003200*  MERGE step replaces it, under the source name, per the
003300*  engine rule in the run book's merge/concatenate section,
003400*  AUD-1140 item 3.
003500*--------------------------------------------------------------*
003600*
003700 01  OT-Accumulator-Table.
003800     03  OT-Row-Count        pic 9(4)       comp  value zero.
003900     03  OT-Row occurs 2500.
004000         05  OT-Id-Wk            pic x(9).
004100         05  OT-Name-Wk          pic x(20).
004200         05  OT-Age-Wk           pic 9(3).
004300         05  OT-Dept-Wk          pic x(12).
004400         05  OT-Salary-Wk        pic 9(7)v99  comp-3.
004500         05  OT-Project-Wk       pic x(10).
004600         05  OT-Start-Wk         pic x(10).
004700         05  OT-Seq-Wk           pic 9(4)     comp.
004800         05  OT-Matched-L        pic x      value "N".
004900             88  OT-Left-Was-Matched  value "Y".
005000         05  OT-Matched-R        pic x      value "N".
005100             88  OT-Right-Was-Matched value "Y".
005200*
005300*--------------------------------------------------------------*
005400*  Scratch "right-side" row used by 2000-DO-MERGE-STEP when the
005500*  join-with dataset is itself the accumulator (step N naming
005600*  the same source a second time).
005700*--------------------------------------------------------------*
005800*
005900 01  OT-Scratch-Row.
006000     03  OT-Scratch-Id       pic x(9).
006100     03  OT-Scratch-Dept     pic x(12).
006200     03  OT-Scratch-Salary   pic 9(7)v99  comp-3.
006300     03  OT-Scratch-Project  pic x(10).
006400     03  OT-Scratch-Start    pic x(10).
006500     03  filler              pic x(7).
