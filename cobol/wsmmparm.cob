000100*****************************************************************
000200*                                                               *
000300*   Record Definition For The Control Parameter File           *
000400*        Uses Card Sequence As Read Order - No Key             *
000500*                                                               *
000600*****************************************************************
000700*  File size 80 bytes.  One line per FILE, XFORM, JOIN, CONCAT,
000800*  MERGEALL or OUTPUT statement.  Order on the file IS
000900*  significant - a FILE line registers a dataset name, the
001000*  XFORM lines that name it run their transformation in the
001100*  order they appear, and JOIN/CONCAT lines run in listed order
001200*  once every FILE's transforms are done.  See Batch Flow notes
001300*  in the run book.
001400*
001500* 04/01/26 rp  - Created.
001600* 11/01/26 rp  - CT-Detail widened 56 -> 60 to take the longest
001700*                CONCAT dataset list we have seen in testing.
001800* 25/01/26 rp  - Added CT-MERGEALL redefine for the legacy
001900*                same-key multi-table merge statement.
002000* 02/02/26 rp  - Pulled the per-file transform list off the FILE
002100*                line (it kept overflowing CT-Detail) and gave
002200*                every transformation step its own XFORM line,
002300*                matched back to its FILE by CT-Name.
002400* 18/02/26 rp  - Added 88-levels for CT-Type, CT-Join-Type,
002500*                MM-JS-Type, MM-JS-Join-Type and MM-FD-Loaded -
002600*                the evaluates/ifs against these were all literal
002700*                comparisons with no name behind them.
002800*
002900 01  CT-Parameter-Record.
003000     03  CT-Type             pic x(8).
003100         88  CT-Is-File          value "FILE".
003200         88  CT-Is-Xform         value "XFORM".
003300         88  CT-Is-Join          value "JOIN".
003400         88  CT-Is-Concat        value "CONCAT".
003500         88  CT-Is-Mergeall      value "MERGEALL".
003600         88  CT-Is-Output        value "OUTPUT".
003700     03  CT-Name             pic x(12).
003800     03  CT-Detail           pic x(60).
003900*
004000*--------------------------------------------------------------*
004100*  CT-Type = FILE  -  one input dataset definition.  CT-Name is
004200*  the reference name the XFORM/JOIN/CONCAT lines will use.
004300*--------------------------------------------------------------*
004400*
004500     03  CT-File-Detail redefines CT-Detail.
004600         05  CT-File-Dataset-No  pic 9.
004700*                                   1=Person 2=Dept 3=Project
004800         05  CT-File-Name        pic x(20).
004900         05  filler              pic x(39).
005000*
005100*--------------------------------------------------------------*
005200*  CT-Type = XFORM  -  one transformation step for the dataset
005300*  named in CT-Name.  CT-Xform-Param is read through one of the
005400*  five alternate views below, chosen by CT-Xform-Op.
005500*--------------------------------------------------------------*
005600*
005700     03  CT-Xform-Detail redefines CT-Detail.
005800         05  CT-Xform-Op         pic x(4).
005900*                                   STID, SLCT, FILT, DDUP, GORD
006000         05  CT-Xform-Param      pic x(46).
006100         05  filler              pic x(10).
006200         05  CT-Xparam-Stid redefines CT-Xform-Param.
006300             07  CT-Xstid-Column     pic x(10).
006400             07  filler              pic x(36).
006500         05  CT-Xparam-Slct redefines CT-Xform-Param.
006600             07  CT-Xslct-Column occurs 4    pic x(10).
006700             07  filler                      pic x(6).
006800         05  CT-Xparam-Filt redefines CT-Xform-Param.
006900             07  CT-Xfilt-Column     pic x(10).
007000             07  CT-Xfilt-Operator   pic x(6).
007100             07  CT-Xfilt-Value  occurs 3    pic x(10).
007200         05  CT-Xparam-Ddup redefines CT-Xform-Param.
007300             07  CT-Xddup-Keep-Mode  pic x(5).
007400             07  CT-Xddup-Column occurs 4    pic x(10).
007500             07  filler                      pic x.
007600         05  CT-Xparam-Gord redefines CT-Xform-Param.
007700             07  CT-Xgord-Order-Col  pic x(10).
007800             07  CT-Xgord-Group-Col occurs 3 pic x(10).
007900             07  filler                      pic x(6).
008000*
008100*--------------------------------------------------------------*
008200*  CT-Type = JOIN  -  one keyed merge step.  CT-Name carries the
008300*  step's own output name (join_stepN if spaces).
008400*--------------------------------------------------------------*
008500*
008600     03  CT-Join-Detail redefines CT-Detail.
008700         05  CT-Join-Source      pic x(12).
008800         05  CT-Join-With        pic x(12).
008900         05  CT-Join-Left-Key    pic x(10).
009000         05  CT-Join-Right-Key   pic x(10).
009100         05  CT-Join-Type        pic x(5).
009200             88  CT-Join-Is-Inner    value "INNER".
009300             88  CT-Join-Is-Left     value "LEFT".
009400             88  CT-Join-Is-Right    value "RIGHT".
009500             88  CT-Join-Is-Outer    value "OUTER".
009600         05  filler              pic x(11).
009700*
009800*--------------------------------------------------------------*
009900*  CT-Type = CONCAT  -  append datasets row-wise.  CT-Name is the
010000*  step's output name.
010100*--------------------------------------------------------------*
010200*
010300     03  CT-Concat-Detail redefines CT-Detail.
010400         05  CT-Concat-List      pic x(60).
010500*                                   dataset names, space separated
010600*
010700*--------------------------------------------------------------*
010800*  CT-Type = MERGEALL  -  legacy "merge all inputs on the same
010900*  key" driver rule.
011000*--------------------------------------------------------------*
011100*
011200     03  CT-Mergeall-Detail redefines CT-Detail.
011300         05  CT-Mergeall-Key-List pic x(40).
011400         05  CT-Mergeall-Type     pic x(5).
011500         05  filler               pic x(15).
011600*
011700*--------------------------------------------------------------*
011800*  CT-Type = OUTPUT  -  final output folder + file name.
011900*--------------------------------------------------------------*
012000*
012100     03  CT-Output-Detail redefines CT-Detail.
012200         05  CT-Output-Folder    pic x(30).
012300         05  CT-Output-File      pic x(30).
012400*
012500*--------------------------------------------------------------*
012600*  Parsed FILE-DEF table, built by mm100 2000-BUILD-FILE-DEF /
012700*  2500-BUILD-XFORM, consumed by mm000's load/transform loop and
012800*  by mm300 when it resolves a JOIN/CONCAT dataset name.
012900*--------------------------------------------------------------*
013000*
013100 01  MM-File-Def-Table.
013200     03  MM-File-Def-Count   pic 99         comp  value zero.
013300     03  MM-File-Def occurs 10.
013400         05  MM-FD-Name          pic x(12).
013500         05  MM-FD-Dataset-Type  pic 9.
013600         05  MM-FD-File-Name     pic x(20).
013700         05  MM-FD-Loaded        pic x          value "N".
013800             88  MM-FD-Is-Loaded     value "Y".
013900*                                   Y once mm200 has loaded it
014000         05  MM-FD-Xform-Cnt     pic 9          comp.
014100         05  MM-FD-Xform occurs 5.
014200             07  MM-FD-Xform-Op      pic x(4).
014300             07  MM-FD-Xform-Param   pic x(46).
014400*
014500*--------------------------------------------------------------*
014600*  Parsed JOIN-STEP table, built by mm100 4000-BUILD-JOIN-STEP,
014700*  walked in order by mm000 3000-RUN-JOIN-STEPS.
014800*--------------------------------------------------------------*
014900*
015000 01  MM-Join-Step-Table.
015100     03  MM-Join-Step-Count  pic 999        comp  value zero.
015200     03  MM-Join-Step occurs 50.
015300         05  MM-JS-Type          pic x(7).
015400             88  MM-JS-Is-Merge      value "MERGE".
015500             88  MM-JS-Is-Concat     value "CONCAT".
015600             88  MM-JS-Is-Mergeall   value "MERGEALL".
015700         05  MM-JS-Source        pic x(12).
015800         05  MM-JS-With          pic x(12).
015900         05  MM-JS-Left-Key      pic x(10).
016000         05  MM-JS-Right-Key     pic x(10).
016100         05  MM-JS-Join-Type     pic x(5).
016200             88  MM-JS-Join-Is-Inner value "INNER".
016300             88  MM-JS-Join-Is-Left  value "LEFT".
016400             88  MM-JS-Join-Is-Right value "RIGHT".
016500             88  MM-JS-Join-Is-Outer value "OUTER".
016600         05  MM-JS-Output-Name   pic x(12).
016700         05  MM-JS-Concat-List   pic x(60).
016800*
016900*--------------------------------------------------------------*
017000*  Current-result tracker and job-level output definition.
017100*--------------------------------------------------------------*
017200*
017300 01  MM-Job-Control.
017400     03  MM-Default-Join-Type   pic x(5)   value "INNER".
017500     03  MM-Current-Result      pic x(12).
017600     03  MM-Output-Folder       pic x(30).
017700     03  MM-Output-File         pic x(30).
017800     03  MM-Mergeall-Key-List   pic x(40).
017900     03  filler                 pic x(11).
