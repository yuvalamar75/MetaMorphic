000100*****************************************************************
000200*                                                               *
000300*   Record Definition For Person Master Dataset (FILE1)        *
000400*        Uses PM-Id-Raw as received - NOT a key until           *
000500*        standardized by 3100-STANDARDIZE-ID                   *
000600*                                                               *
000700*****************************************************************
000800*  File size 34 bytes.  Id arrives as x(11) - may carry a dash
000900*  before the check digit and/or be missing its leading zero.
001000*  See the standardize-id rule in the run book (AUD-1140) for
001100*  the three input shapes this module has actually been sent
001200*  in UAT.
001300*
001400* 04/01/26 rp  - Created.
001500* 14/01/26 rp  - Added PM-Id-Std and PM-Id-Digits redefine for the
001600*                canonicalisation work area (was a local 77 in
001700*                mm200, moved here so mm300 can see it too).
001800* 29/01/26 rp  - Added PM-Selected / PM-Group-Seq housekeeping
001900*                fields - these never appear on the input file,
002000*                working copy only.
002100* 18/02/26 rp  - Added 88-levels PM-Row-Selected/PM-Row-Dropped -
002200*                mm200's dedup/filter paragraphs were testing the
002300*                raw "Y"/"N" byte.
002400*
002500 01  PM-Person-Record.
002600     03  PM-Id-Raw           pic x(11).
002700     03  PM-Name             pic x(20).
002800     03  PM-Age              pic 9(3).
002900     03  filler              pic x.
003000*
003100*--------------------------------------------------------------*
003200*  Working table - one row per input record, max MM-Max-Rows.
003300*  PM-Id-Std holds the canonical (digits-only, no leading zero)
003400*  key once 3100-STANDARDIZE-ID has run; until then it is spaces.
003500*--------------------------------------------------------------*
003600*
003700 01  PM-Person-Table.
003800     03  PM-Row-Count        pic 9(4)       comp  value zero.
003900     03  PM-Row occurs 500.
004000         05  PM-Id-Raw-Wk        pic x(11).
004100         05  PM-Id-Std           pic x(9).
004200         05  PM-Id-Std9 redefines PM-Id-Std
004300                                 pic 9(9).
004400         05  PM-Name-Wk          pic x(20).
004500         05  PM-Age-Wk           pic 9(3).
004600         05  PM-Group-Seq        pic 9(4)   comp  value zero.
004700         05  PM-Selected         pic x      value "Y".
004800             88  PM-Row-Selected     value "Y".
004900             88  PM-Row-Dropped      value "N".
005000*                                   N = row dropped by filter/dedup
005100         05  PM-Col-Id-Kept      pic x      value "Y".
005200         05  PM-Col-Name-Kept    pic x      value "Y".
005300         05  PM-Col-Age-Kept     pic x      value "Y".
