000100*****************************************************************
000200*                                                               *
000300*   Record Definition For Project Dataset (FILE3)              *
000400*        Uses PJ-Id-Raw as received - zero prefix AND a dash    *
000500*        before the check digit                                 *
000600*                                                               *
000700*****************************************************************
000800*  File size 41 bytes.
000900*
001000* 04/01/26 rp  - Created.
001100* 14/01/26 rp  - Added PJ-Id-Std canonical key area.
001200* 20/01/26 rp  - PJ-Status added to working row for filter_rows
001300*                (is_in / not_in on ACTIVE/INACTIVE/CLOSED).
001400* 18/02/26 rp  - Added 88-levels PJ-Row-Selected/PJ-Row-Dropped.
001500*
001600 01  PJ-Project-Record.
001700     03  PJ-Id-Raw           pic x(11).
001800     03  PJ-Project          pic x(10).
001900     03  PJ-Start            pic x(10).
002000     03  PJ-Status           pic x(10).
002100*
002200*--------------------------------------------------------------*
002300*  Working table.
002400*--------------------------------------------------------------*
002500*
002600 01  PJ-Project-Table.
002700     03  PJ-Row-Count        pic 9(4)       comp  value zero.
002800     03  PJ-Row occurs 500.
002900         05  PJ-Id-Raw-Wk        pic x(11).
003000         05  PJ-Id-Std           pic x(9).
003100         05  PJ-Id-Std9 redefines PJ-Id-Std
003200                                 pic 9(9).
003300         05  PJ-Project-Wk       pic x(10).
003400         05  PJ-Start-Wk         pic x(10).
003500         05  PJ-Status-Wk        pic x(10).
003600         05  PJ-Group-Seq        pic 9(4)   comp  value zero.
003700         05  PJ-Selected         pic x      value "Y".
003800             88  PJ-Row-Selected     value "Y".
003900             88  PJ-Row-Dropped      value "N".
004000         05  PJ-Col-Id-Kept      pic x      value "Y".
004100         05  PJ-Col-Project-Kept pic x      value "Y".
004200         05  PJ-Col-Start-Kept   pic x      value "Y".
004300         05  PJ-Col-Status-Kept  pic x      value "Y".
