000100*****************************************************************
000200*                                                               *
000300*   Common Working Storage For The MetaMorphic Merge Job       *
000400*        Switches, Counters, Column-Name Lookup Tables          *
000500*                                                               *
000600*****************************************************************
000700*  Column-name tables below are the nearest batch-COBOL has to
000800*  named columns on a generic table - SELECT-
000900*  COLUMNS / FILTER-ROWS / DROP-DUPLICATES / ADD-GROUP-ORDER all
001000*  validate the names a control line gives against one of these
001100*  three fixed lists before they touch a dataset.
001200*
001300* 04/01/26 rp  - Created, following the file-name table shape in
001400*                wsnames.cob (File-Defs / System-File-Names).
001500* 17/01/26 rp  - Added MM-Max-Rows as a 77 so mm200/mm300 bound
001600*                checks compare against one place, not a literal.
001700* 29/01/26 rp  - WS-Date-Formats block lifted from py000/vacprint
001800*                for the run-date stamp on the job log banner.
001900* 18/02/26 rp  - Added 88-levels on MM-Switches - every test of
002000*                these was a literal "Y"/"N" compare.
002100*
002200 77  MM-Max-Rows             pic 9(4)       comp  value 500.
002300 77  MM-Max-Accum-Rows       pic 9(4)       comp  value 2500.
002400 77  Prog-Name               pic x(15).
002500*
002600 01  MM-Switches.
002700     03  MM-Sw-Eof           pic x          value "N".
002800         88  MM-At-Eof           value "Y".
002900     03  MM-Sw-Found         pic x          value "N".
003000         88  MM-Row-Was-Found    value "Y".
003100     03  MM-Sw-Abend         pic x          value "N".
003200         88  MM-Run-Abended      value "Y".
003300     03  MM-Sw-Match         pic x          value "N".
003400         88  MM-Keys-Matched     value "Y".
003500*
003600 01  MM-Counters.
003700     03  MM-Row-Subscript    pic 9(4)       comp  value zero.
003800     03  MM-Row-Subscript-2  pic 9(4)       comp  value zero.
003900     03  MM-Rows-Read        pic 9(6)       comp  value zero.
004000     03  MM-Rows-Kept        pic 9(6)       comp  value zero.
004100     03  MM-Rows-Dropped     pic 9(6)       comp  value zero.
004200     03  MM-Col-Subscript    pic 9          comp  value zero.
004300     03  MM-Value-Subscript  pic 9          comp  value zero.
004400     03  MM-Step-Subscript   pic 999        comp  value zero.
004500     03  MM-Abend-Code       pic 99         comp  value zero.
004600*
004700*--------------------------------------------------------------*
004800*  Known column names, by dataset type - used by 3200/3300/3400/
004900*  3500 in mm200 to reject a control-file column name that does
005000*  not exist on that dataset - the run book calls for the abend
005100*  text to name the missing columns (AUD-1140 item 2).
005200*--------------------------------------------------------------*
005300*
005400 01  MM-Person-Columns-Lit.
005500     03  filler  pic x(10)  value "ID".
005600     03  filler  pic x(10)  value "NAME".
005700     03  filler  pic x(10)  value "AGE".
005800 01  MM-Person-Columns redefines MM-Person-Columns-Lit.
005900     03  MM-PM-Col occurs 3        pic x(10)  indexed by MM-PM-Ix.
006000*
006100 01  MM-Dept-Columns-Lit.
006200     03  filler  pic x(10)  value "ID".
006300     03  filler  pic x(10)  value "DEPT".
006400     03  filler  pic x(10)  value "SALARY".
006500 01  MM-Dept-Columns redefines MM-Dept-Columns-Lit.
006600     03  MM-DP-Col occurs 3        pic x(10)  indexed by MM-DP-Ix.
006700*
006800 01  MM-Project-Columns-Lit.
006900     03  filler  pic x(10)  value "ID".
007000     03  filler  pic x(10)  value "PROJECT".
007100     03  filler  pic x(10)  value "START".
007200     03  filler  pic x(10)  value "STATUS".
007300 01  MM-Project-Columns redefines MM-Project-Columns-Lit.
007400     03  MM-PJ-Col occurs 4        pic x(10)  indexed by MM-PJ-Ix.
007500*
007600*--------------------------------------------------------------*
007700*  Id-standardization work area - shared canonicalisation
007800*  routine (3150 in mm200) called once per row per STID column.
007900*  Dashes are squeezed out character by character into
008000*  WS-Canon-Digits, then leading zeros are stripped by finding
008100*  the first non-zero digit.
008200*--------------------------------------------------------------*
008300*
008400 01  WS-Canon-Area.
008500     03  WS-Canon-In          pic x(11).
008600     03  WS-Canon-Digits      pic x(11).
008700     03  WS-Canon-Out         pic x(9).
008800     03  WS-Canon-Pos         pic 99     comp.
008900     03  WS-Canon-Len         pic 99     comp.
009000     03  WS-Canon-Strip-Pos   pic 99     comp.
009100     03  WS-Canon-First-Nz    pic 99     comp.
009200     03  WS-Canon-Found-Nz    pic x      value "N".
009300*
009400*--------------------------------------------------------------*
009500*  Run-date stamp for the job log header - UK/USA/Intl redefines
009600*  kept for the house style although this job always runs in
009700*  one shop and always logs yyyy-mm-dd.
009800*--------------------------------------------------------------*
009900*
010000 01  WSA-Run-Date.
010100     03  WSA-cc              pic 99.
010200     03  WSA-yy              pic 99.
010300     03  WSA-mm              pic 99.
010400     03  WSA-dd              pic 99.
010500 01  WS-Date-Formats.
010600     03  WS-Date             pic x(10)   value "9999-99-99".
010700     03  WS-Intl redefines WS-Date.
010800         05  WS-Intl-Year    pic 9(4).
010900         05  filler          pic x.
011000         05  WS-Intl-Month   pic 99.
011100         05  filler          pic x.
011200         05  WS-Intl-Days    pic 99.
011300 01  WSB-Time.
011400     03  WSB-hh              pic 99.
011500     03  WSB-mm              pic 99.
011600     03  WSB-ss              pic 99.
011700     03  filler              pic xx.
